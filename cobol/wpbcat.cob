000100*****************************************************************
000200*                                                                *
000300*   RECORD DEFINITION FOR THE COMPONENT CATALOG FILE             *
000400*        USES PB-CAT-NAME + PB-CAT-CATEGORY AS SEARCH KEY        *
000500*                                                                *
000600*****************************************************************
000700*  RECORD SIZE 180 BYTES.  SHARED BY RAWCAT (PRE-ENRICHMENT,
000800*  MANY FIELDS BLANK/ZERO) AND CATALOG (POST PB010 ENRICHMENT).
000900*
001000* 14/06/87 arc - CREATED AS STK-ITEM-RECORD FOR THE GENERAL
001100*                APPLIANCE STOCK RE-ORDER RUN (ORIGINAL SHOP
001200*                LINE WAS DOMESTIC APPLIANCES, NOT COMPUTERS).
001300* 09/03/99 arc - Y2K REVIEW - NO DATE FIELDS IN THIS RECORD SO
001400*                NOTHING TO CONVERT, LEFT AS IS.
001500* 22/11/04 ms  - SHOP CHANGED LINE TO PC COMPONENTS - RENAMED
001600*                FIELDS STK- TO PB-CAT- AND ADDED SOCKET/CHIPSET
001700*                AND RAM-TYPE FIELDS FOR COMPATIBILITY CHECKING.
001800* 30/08/11 tkr - ADDED SPEC FIELDS (CORES, GEN, WATTAGE, ETC.)
001900*                SO BUILD ENGINE (PB020) HAS SOMETHING TO MATCH
002000*                ON BESIDES THE NAME STRING.
002100* 17/02/16 fh  - ADDED PB-CAT-PERF-SCORE - PB010 NOW COMPUTES A
002200*                0-100 VALUE SCORE ON ENRICHMENT.
002300* 05/09/23 tkr - ADDED PB-CAT-STOCK-IND DERIVED BYTE SO PB020/
002400*                PB030 DO NOT HAVE TO RE-TEST THE STOCK TEXT.
002500*
002600 01  PB-CAT-RECORD.
002700     03  PB-CAT-NAME            PIC X(60).
002800*                                  LOWER-CASED COMPARES FOR
002900*                                  KEYWORD/SPEC MATCHING ARE DONE
003000*                                  ON A WORKING COPY, NOT HERE.
003100     03  PB-CAT-CATEGORY        PIC X(12).
003200         88  PB-CAT-IS-CPU          VALUE "CPU".
003300         88  PB-CAT-IS-GPU          VALUE "GPU".
003400         88  PB-CAT-IS-RAM          VALUE "RAM".
003500         88  PB-CAT-IS-MOBO         VALUE "MOTHERBOARD".
003600         88  PB-CAT-IS-STORAGE      VALUE "STORAGE".
003700         88  PB-CAT-IS-PSU          VALUE "PSU".
003800         88  PB-CAT-IS-CASE         VALUE "CASE".
003900         88  PB-CAT-IS-COOLING      VALUE "COOLING".
004000     03  PB-CAT-PRICE            PIC 9(7).
004100*                                  RAW RETAIL PRICE ON RAWCAT,
004200*                                  DUTY-INCLUSIVE ON CATALOG.
004300     03  PB-CAT-STOCK            PIC X(12).
004400         88  PB-CAT-STOCK-OK        VALUE "IN STOCK".
004500     03  PB-CAT-STOCK-IND        PIC X.
004600         88  PB-CAT-STOCK-IND-YES   VALUE "Y".
004700         88  PB-CAT-STOCK-IND-NO    VALUE "N".
004800     03  PB-CAT-RETAILER         PIC X(20).
004900     03  PB-CAT-PERF-SCORE       PIC 9(3).
005000     03  PB-CAT-SOCKET           PIC X(8).
005100*                                  AM4, AM5, LGA1700, LGA1200 OR
005200*                                  SPACE IF NOT A CPU/MOTHERBOARD.
005300     03  PB-CAT-CHIPSET          PIC X(8).
005400     03  PB-CAT-RAM-TYPE         PIC X(4).
005500         88  PB-CAT-RAM-IS-DDR4     VALUE "DDR4".
005600         88  PB-CAT-RAM-IS-DDR5     VALUE "DDR5".
005700     03  PB-CAT-RAM-CAP-GB       PIC 9(4).
005800     03  PB-CAT-RAM-SPEED        PIC 9(5).
005900     03  PB-CAT-GPU-MEM-GB       PIC 9(3).
006000     03  PB-CAT-WATTAGE          PIC 9(4).
006100     03  PB-CAT-STOR-CAP-GB      PIC 9(5).
006200     03  PB-CAT-STOR-TYPE        PIC X(4).
006300         88  PB-CAT-STOR-IS-NVME    VALUE "NVME".
006400         88  PB-CAT-STOR-IS-SSD     VALUE "SSD".
006500         88  PB-CAT-STOR-IS-HDD     VALUE "HDD".
006600     03  PB-CAT-CPU-CORES        PIC 9(2).
006700     03  PB-CAT-CPU-GEN          PIC 9(2).
006800     03  FILLER                  PIC X(16).
006900*                                  PAD TO 180 - ROOM FOR A FUTURE
007000*                                  RETAILER-URL OR BAR-CODE FIELD.
007100*
