000100* 30/08/11 tkr - 1.00   WS-Calling-Data carries the run-date and
000200*                        job-step name down PB000/PB010/PB020/
000300*                        PB030 chain so the page heading always
000400*                        shows the date the catalog was enriched.
000500* 17/02/16 fh  - 1.01 - Added WS-CD-Args for the optional "purpose
000600*                        filter" passed to PB030 from scheduler.
000700* 05/09/23 tkr - 1.02 - Chg WS-Term-Code from 9 to 99 - more than
000800*                        nine build runs a day now, release days.
000900*
001000 01  WS-Calling-Data.
001100     03  WS-Called       PIC X(8).
001200     03  WS-Caller       PIC X(8).
001300     03  WS-Del-Link     PIC X(8).
001400     03  WS-Term-Code    PIC 99.
001500     03  WS-Process-Func PIC 9.
001600     03  WS-Sub-Function PIC 9.
001700     03  WS-CD-Args      PIC X(13).
001800     03  FILLER          PIC X(6).
001900*
