000100*****************************************************************
000200*                                                                *
000300*                 RUN-DATE PACK / UNPACK ROUTINE                 *
000400*                                                                *
000500*****************************************************************
000600*
000700 IDENTIFICATION   DIVISION.
000800*================
000900*
001000 PROGRAM-ID.      PB904.
001100 AUTHOR.          A R CHOWDHURY.
001200 INSTALLATION.    BINARY BAZAR LTD, DHAKA.
001300 DATE-WRITTEN.    11/04/1987.
001400 DATE-COMPILED.
001500 SECURITY.        BINARY BAZAR LTD - IN HOUSE USE ONLY.
001600*
001700*****************************************************************
001800*  REMARKS.      PACKS/UNPACKS THE BATCH RUN-DATE BETWEEN THE
001900*                PRINTABLE DD/MM/CCYY FORM USED ON EVERY REPORT
002000*                HEADING AND THE CCYYMMDD FORM CARRIED IN
002100*                WS-CALLING-DATA DOWN THE PB000/PB010/PB020/
002200*                PB030 JOB CHAIN.
002300*
002400*                PB-DATE-BIN ZERO ON ENTRY MEANS PACK - VALIDATE
002500*                PB-DATE AND RETURN THE CCYYMMDD FORM.
002600*                PB-DATE-BIN NOT ZERO ON ENTRY MEANS UNPACK -
002700*                RETURN THE DD/MM/CCYY FORM IN PB-DATE.
002800*                PB-DATE-BIN RETURNS ZERO ON A PACK IF THE DATE
002900*                FAILS VALIDATION (INCLUDING FEBRUARY/LEAP YEAR).
003000*****************************************************************
003100*
003200*  CHANGE LOG
003300*  ----------
003400* 11/04/87 arc - CREATED AS MAPS04, DATE VALIDATION FOR THE STOCK
003500*                RE-ORDER SUITE, DD/MM/YY ONLY IN THOSE DAYS.
003600* 02/06/91 arc - 1.02 ADDED CENTURY BYTE, STILL TWO DIGIT YEAR
003700*                ON THE PRINTED FORM UNTIL HEAD OFFICE SAYS
003800*                OTHERWISE.
003900* 05/02/99 arc - 1.03 Y2K REVIEW - CHANGED OVER TO FULL CCYY ON
004000*                BOTH THE PRINTED FORM AND THE STORED FORM. ALL
004100*                CALLING PROGRAMS RE-TESTED AGAINST 29/02/2000.
004200* 22/11/04 ms  - 2.00 RENUMBERED MAPS04 TO PB904 WHEN THE SHOP
004300*                RE-PURPOSED THE SUITE FOR PC COMPONENTS.
004400* 29/01/09 tkr - 2.01 A TRIAL MOVE TO GNUCOBOL INTRINSIC FUNCTIONS
004500*                WAS MADE HERE AND BACKED OUT THE SAME WEEK - THE
004600*                NIGHTLY BUILD RUNS ON THE OLD COMPILER STILL IN
004700*                THE WAREHOUSE OFFICE, SO THIS STAYS MANUAL.
004800* 30/08/11 tkr - 2.02 A-BIN IS NOW A PLAIN CCYYMMDD NUMBER, NOT A
004900*                SERIAL DAY COUNT - NOTHING IN PB000/PB010/PB020/
005000*                PB030 EVER ADDS OR SUBTRACTS DAYS, SO THE SERIAL
005100*                FORM WAS JUST EXTRA WORK FOR NOTHING.
005200* 17/02/16 fh  - 2.03 ADDED THE LEAP-YEAR TEST BELOW - 29/02/2016
005300*                WAS REJECTED AS BAD UNTIL THIS WENT IN.
005400*
005500 ENVIRONMENT      DIVISION.
005600*================
005700 CONFIGURATION    SECTION.
005800*----------------
005900 SPECIAL-NAMES.
006000     C01 IS TOP-OF-FORM.
006100*
006200 DATA             DIVISION.
006300*================
006400 WORKING-STORAGE  SECTION.
006500*----------------
006600*
006700 01  PB904-DATE-FIELDS.
006800     03  PB904-SLASH-CNT        PIC 99       COMP.
006900     03  PB904-TEST-DATE.
007000         05  PB904-TD-CCYY.
007100             07  PB904-TD-CC    PIC 99.
007200             07  PB904-TD-YY    PIC 99.
007300         05  PB904-TD-MM        PIC 99.
007400         05  PB904-TD-DD        PIC 99.
007500     03  PB904-TEST-DATE9 REDEFINES PB904-TEST-DATE PIC 9(8).
007600*
007700 01  PB904-LEAP-WORK.
007800     03  PB904-YY4-REM          PIC 99       COMP.
007900     03  PB904-YY100-REM        PIC 999      COMP.
008000     03  PB904-YY400-REM        PIC 999      COMP.
008100     03  PB904-DIV-QUOT         PIC 9(6)     COMP.
008200     03  PB904-LEAP-SW          PIC X.
008300         88  PB904-IS-LEAP-YEAR     VALUE "Y".
008400         88  PB904-NOT-LEAP-YEAR    VALUE "N".
008500*
008600 01  PB904-DAYS-IN-MONTH-TABLE.
008700     03  FILLER  PIC 99  VALUE 31.
008800     03  FILLER  PIC 99  VALUE 29.
008900*                                  FEBRUARY - SEE PB904-LEAP-SW.
009000     03  FILLER  PIC 99  VALUE 31.
009100     03  FILLER  PIC 99  VALUE 30.
009200     03  FILLER  PIC 99  VALUE 31.
009300     03  FILLER  PIC 99  VALUE 30.
009400     03  FILLER  PIC 99  VALUE 31.
009500     03  FILLER  PIC 99  VALUE 31.
009600     03  FILLER  PIC 99  VALUE 30.
009700     03  FILLER  PIC 99  VALUE 31.
009800     03  FILLER  PIC 99  VALUE 30.
009900     03  FILLER  PIC 99  VALUE 31.
010000*
010100 01  PB904-DIM-TABLE REDEFINES PB904-DAYS-IN-MONTH-TABLE.
010200     03  PB904-DIM     PIC 99 OCCURS 12 TIMES
010300                        INDEXED BY PB904-DIM-NDX.
010400*
010500 LINKAGE          SECTION.
010600*----------------
010700*
010800*************
010900* PB904-WS  *
011000*************
011100*
011200 01  PB904-WS.
011300     03  PB-DATE             PIC X(10).
011400     03  FILLER  REDEFINES   PB-DATE.
011500         05  PB-DAYS         PIC 99.
011600         05  FILLER          PIC X.
011700         05  PB-MONTH        PIC 99.
011800         05  FILLER          PIC X.
011900         05  PB-CCYY         PIC 9(4).
012000         05  FILLER REDEFINES PB-CCYY.
012100             07  PB-CC       PIC 99.
012200             07  PB-YEAR     PIC 99.
012300     03  PB-DATE-BIN         PIC 9(8)   COMP.
012400*
012500 PROCEDURE        DIVISION USING PB904-WS.
012600*=========================================
012700*
012800*  IF PB-DATE-BIN IS ALREADY SET ON ENTRY, UNPACK IT TO PB-DATE,
012900*  OTHERWISE VALIDATE PB-DATE AND PACK IT TO PB-DATE-BIN.
013000*
013100     IF       PB-DATE-BIN  >  ZERO
013200              GO TO PB904-UNPACK.
013300*
013400     MOVE     ZERO      TO PB904-SLASH-CNT.
013500     INSPECT  PB-DATE REPLACING ALL "." BY "/".
013600     INSPECT  PB-DATE REPLACING ALL "," BY "/".
013700     INSPECT  PB-DATE REPLACING ALL "-" BY "/".
013800     INSPECT  PB-DATE TALLYING PB904-SLASH-CNT FOR ALL "/".
013900*
014000     IF       PB904-SLASH-CNT NOT = 2
014100         OR   PB-DAYS  NOT NUMERIC
014200         OR   PB-MONTH NOT NUMERIC
014300         OR   PB-CC    NOT NUMERIC
014400         OR   PB-YEAR  NOT NUMERIC
014500         OR   PB-DAYS  < 01 OR > 31
014600         OR   PB-MONTH < 01 OR > 12
014700              MOVE ZERO TO PB-DATE-BIN
014800              GO TO PB904-EXIT.
014900*
015000     PERFORM  PB904-TEST-LEAP-YEAR.
015100     SET      PB904-DIM-NDX TO PB-MONTH.
015200     IF       PB-MONTH = 02 AND PB904-IS-LEAP-YEAR
015300              MOVE 29 TO PB904-DIM (PB904-DIM-NDX).
015400     IF       PB-DAYS > PB904-DIM (PB904-DIM-NDX)
015500              MOVE ZERO TO PB-DATE-BIN
015600              GO TO PB904-EXIT.
015700*
015800     MOVE     PB-CC     TO PB904-TD-CC.
015900     MOVE     PB-YEAR   TO PB904-TD-YY.
016000     MOVE     PB-MONTH  TO PB904-TD-MM.
016100     MOVE     PB-DAYS   TO PB904-TD-DD.
016200     MOVE     PB904-TEST-DATE9 TO PB-DATE-BIN.
016300     GO       TO PB904-EXIT.
016400*
016500*************************************
016600*   BINARY DATE UNPACK ROUTINE     *
016700*   ==============================   *
016800*                                    *
016900*  REQUIRES CCYYMMDD INPUT IN       *
017000*  PB-DATE-BIN AND RETURNS          *
017100*  DD/MM/CCYY IN PB-DATE.           *
017200*************************************
017300*
017400 PB904-UNPACK.
017500     MOVE     "00/00/0000" TO PB-DATE.
017600     MOVE     PB-DATE-BIN  TO PB904-TEST-DATE9.
017700     MOVE     PB904-TD-CCYY TO PB-CCYY.
017800     MOVE     PB904-TD-MM   TO PB-MONTH.
017900     MOVE     PB904-TD-DD   TO PB-DAYS.
018000*
018100 PB904-EXIT.
018200     GO       TO PB904-MAIN-EXIT.
018300*
018400*****************************************
018500*  LEAP YEAR TEST - STANDARD CALENDAR   *
018600*  RULE, DONE WITH DIVIDE/REMAINDER     *
018700*  SO NO INTRINSIC FUNCTION IS NEEDED.  *
018800*****************************************
018900*
019000 PB904-TEST-LEAP-YEAR.
019100     SET      PB904-NOT-LEAP-YEAR TO TRUE.
019200     DIVIDE   PB-CCYY BY 4   GIVING PB904-DIV-QUOT
019300                              REMAINDER PB904-YY4-REM.
019400     IF       PB904-YY4-REM  NOT = ZERO
019500              GO TO PB904-TEST-LEAP-YEAR-EXIT.
019600     DIVIDE   PB-CCYY BY 100 GIVING PB904-DIV-QUOT
019700                              REMAINDER PB904-YY100-REM.
019800     IF       PB904-YY100-REM NOT = ZERO
019900              SET PB904-IS-LEAP-YEAR TO TRUE
020000              GO TO PB904-TEST-LEAP-YEAR-EXIT.
020100     DIVIDE   PB-CCYY BY 400 GIVING PB904-DIV-QUOT
020200                              REMAINDER PB904-YY400-REM.
020300     IF       PB904-YY400-REM = ZERO
020400              SET PB904-IS-LEAP-YEAR TO TRUE.
020500 PB904-TEST-LEAP-YEAR-EXIT.
020600     EXIT.
020700*
020800 PB904-MAIN-EXIT.
020900     EXIT     PROGRAM.
021000*
