000100*****************************************************************
000200*                                                                *
000300*   RECORD DEFINITION FOR THE BUILD RESULT FILE  (BLDOUT)       *
000400*        USES PB-RES-REQ-ID AS KEY                              *
000500*                                                                *
000600*****************************************************************
000700*  DETAIL RECORD.  ONE RECORD PER INCOMING BUILD REQUEST, WRITTEN
000800*  BY PB020, READ BACK BY PB030 FOR THE RECOMMENDATION REPORT AND
000900*  THE BUILD-COMPARISON SECTION.
001000*
001100* 22/11/04 ms  - CREATED AS PB-RESULT-RECORD, ONE NAME/PRICE PAIR
001200*                PER CATEGORY - SAME SHAPE AS THE OLD CHK-AMT
001300*                OCCURS TABLE, JUST NAMED OUT INSTEAD OF NUMBERED.
001400* 30/08/11 tkr - ADDED PB-RES-CATEGORY-TABLE REDEFINES SO PB030
001500*                CAN WALK THE SEVEN SLOTS WITH A PERFORM VARYING
001600*                INSTEAD OF SEVEN SEPARATE MOVES.
001700* 17/02/16 fh  - ADDED PB-RES-AVG-PERF AND THE TWO WARNING LINES
001800*                FOR THE BOTTLENECK NOTES.
001900*
002000 01  PB-RESULT-RECORD.
002100     03  PB-RES-REQ-ID           PIC 9(4).
002200     03  PB-RES-STATUS           PIC X(50).
002300         88  PB-RES-STATUS-OK        VALUE "OK".
002400     03  PB-RES-GPU-NAME         PIC X(60).
002500     03  PB-RES-GPU-PRICE        PIC 9(7).
002600     03  PB-RES-CPU-NAME         PIC X(60).
002700     03  PB-RES-CPU-PRICE        PIC 9(7).
002800     03  PB-RES-MOBO-NAME        PIC X(60).
002900     03  PB-RES-MOBO-PRICE       PIC 9(7).
003000     03  PB-RES-RAM-NAME         PIC X(60).
003100     03  PB-RES-RAM-PRICE        PIC 9(7).
003200     03  PB-RES-STORAGE-NAME     PIC X(60).
003300     03  PB-RES-STORAGE-PRICE    PIC 9(7).
003400     03  PB-RES-PSU-NAME         PIC X(60).
003500     03  PB-RES-PSU-PRICE        PIC 9(7).
003600     03  PB-RES-CASE-NAME        PIC X(60).
003700     03  PB-RES-CASE-PRICE       PIC 9(7).
003800     03  PB-RES-TOTAL-PRICE      PIC 9(8).
003900     03  PB-RES-REMAINING        PIC S9(8).
004000     03  PB-RES-AVG-PERF         PIC 9(3)V9.
004100     03  PB-RES-WARNING-1        PIC X(40).
004200     03  PB-RES-WARNING-2        PIC X(40).
004300     03  FILLER                  PIC X(10).
004400*
004500 01  PB-RES-CATEGORY-TABLE REDEFINES PB-RESULT-RECORD.
004600     03  FILLER                  PIC X(54).
004700*                                  REQ-ID + STATUS SKIPPED OVER.
004800     03  PB-RES-CAT-ENTRY OCCURS 7 TIMES
004900                          INDEXED BY PB-RES-CAT-NDX.
005000         05  PB-RES-CAT-NAME     PIC X(60).
005100         05  PB-RES-CAT-PRICE    PIC 9(7).
005200     03  FILLER                  PIC X(110).
005300*                                  TOTAL/REMAINING/AVG-PERF/THE
005400*                                  TWO WARNING LINES AND THE
005500*                                  TRAILING PAD, UNCHANGED BY A
005600*                                  PERFORM VARYING OVER THE TABLE.
005700*
