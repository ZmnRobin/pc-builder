000100*****************************************************************
000200*                                                                *
000300*      U3/U4 - BUILD COMPARISON, MARKET SUMMARY AND THE         *
000400*      RECOMMENDATION REPORT (CATALOG + BLDREQ + BLDOUT -> REPORT)
000500*                                                                *
000600*****************************************************************
000700*
000800 IDENTIFICATION   DIVISION.
000900*================
001000*
001100 PROGRAM-ID.      PB030.
001200 AUTHOR.          A R CHOWDHURY.
001300 INSTALLATION.    BINARY BAZAR LTD, DHAKA.
001400 DATE-WRITTEN.    14/06/1987.
001500 DATE-COMPILED.
001600 SECURITY.        BINARY BAZAR LTD - IN HOUSE USE ONLY.
001700*
001800*****************************************************************
001900*  REMARKS.      PRINTS THE RECOMMENDATION DETAIL FOR EVERY BUILD
002000*                REQUEST (MATCHING BLDREQ AGAINST BLDOUT RECORD
002100*                FOR RECORD), COMPARES THE SUCCESSFUL BUILDS FOR
002200*                CHEAPEST/BEST PERFORMANCE/BEST VALUE, AND PRINTS
002300*                A CATALOG MARKET SUMMARY WITH A TOP-50 IN-STOCK
002400*                LISTING BY PERFORMANCE SCORE.
002500*
002600*                CALLED MODULES.    NONE.
002700*****************************************************************
002800*
002900*  CHANGE LOG
003000*  ----------
003100* 14/06/87 arc - CREATED AS STK030, THE STOCK VALUATION LISTING
003200*                FOR THE APPLIANCE RE-ORDER SUITE - ONE LINE PER
003300*                ITEM, DISPLAYED STRAIGHT TO THE LINE PRINTER.
003400* 02/06/91 arc - 1.01 ADDED THE CATEGORY SUBTOTAL BREAK.
003500* 09/03/99 arc - 1.02 Y2K REVIEW - PAGE HEADING DATE NOW FULL
003600*                CCYY.
003700* 22/11/04 ms  - 2.00 RENAMED STK030 TO PB030 AND REWRITTEN FOR
003800*                THE PC BUILD SUITE - RECOMMENDATION DETAIL
003900*                REPLACES THE OLD STOCK VALUATION LISTING.
004000* 30/08/11 tkr - 2.01 MOVED THE REPORT OVER TO REPORT WRITER -
004100*                DISPLAY LINE BY LINE COULD NOT HOLD COLUMN
004200*                ALIGNMENT ONCE THE WARNING LINES WERE ADDED.
004300*                ADDED DD300-COMPARE-BUILDS.
004400* 17/02/16 fh  - 2.02 ADDED DD400-MARKET-SUMMARY AND THE TOP-50
004500*                IN-STOCK LISTING.
004600* 05/09/23 tkr - 2.03 DETAIL LINE NOW LOOKS THE PERFORMANCE SCORE
004700*                UP IN THE CATALOG TABLE - BLDOUT NEVER DID CARRY
004800*                IT PER CATEGORY, ONLY THE BUILD AVERAGE.
004900*
005000 ENVIRONMENT      DIVISION.
005100*================
005200 CONFIGURATION    SECTION.
005300*----------------
005400 SPECIAL-NAMES.
005500     C01 IS TOP-OF-FORM.
005600*
005700 INPUT-OUTPUT     SECTION.
005800*----------------
005900 FILE-CONTROL.
006000     SELECT  CATALOG  ASSIGN TO "CATALOG"
006100                       ORGANIZATION IS SEQUENTIAL
006200                       FILE STATUS IS WS-Catalog-Status.
006300     SELECT  BLDREQ   ASSIGN TO "BLDREQ"
006400                       ORGANIZATION IS SEQUENTIAL
006500                       FILE STATUS IS WS-Bldreq-Status.
006600     SELECT  BLDOUT   ASSIGN TO "BLDOUT"
006700                       ORGANIZATION IS SEQUENTIAL
006800                       FILE STATUS IS WS-Bldout-Status.
006900     SELECT  REPORT   ASSIGN TO "REPORT"
007000                       ORGANIZATION IS LINE SEQUENTIAL
007100                       FILE STATUS IS WS-Report-Status.
007200*
007300 DATA             DIVISION.
007400*================
007500 FILE             SECTION.
007600*----------------
007700*
007800 FD  CATALOG.
007900 01  CATALOG-RECORD          PIC X(180).
008000*
008100 FD  BLDREQ.
008200 01  BLDREQ-RECORD           PIC X(31).
008300*
008400 FD  BLDOUT.
008500 01  BLDOUT-RECORD           PIC X(633).
008600*
008700 FD  REPORT
008800     REPORT IS PB-Recommend-Report
008900               PB-Compare-Report
009000               PB-Summary-Report.
009100*
009200 WORKING-STORAGE  SECTION.
009300*----------------
009400*
009500 77  PB-PROG-NAME            PIC X(15)  VALUE "PB030 (2.03)".
009600*
009700     COPY "wpbcat.cob".
009800*
009900     COPY "wpbreq.cob".
010000*
010100     COPY "wpbres.cob".
010200*
010300 01  WS-File-Status.
010400     03  WS-Catalog-Status   PIC XX.
010500         88  WS-Catalog-OK       VALUE "00".
010600     03  WS-Bldreq-Status    PIC XX.
010700         88  WS-Bldreq-OK        VALUE "00".
010800         88  WS-Bldreq-EOF       VALUE "10".
010900     03  WS-Bldout-Status    PIC XX.
011000         88  WS-Bldout-OK        VALUE "00".
011100         88  WS-Bldout-EOF       VALUE "10".
011200     03  WS-Report-Status    PIC XX.
011300         88  WS-Report-OK        VALUE "00".
011400*
011500 01  WS-Switches.
011600     03  WS-Cat-EOF-SW       PIC X  VALUE "N".
011700         88  WS-Cat-EOF          VALUE "Y".
011800     03  WS-Req-EOF-SW       PIC X  VALUE "N".
011900         88  WS-Req-EOF          VALUE "Y".
012000     03  WS-Out-EOF-SW       PIC X  VALUE "N".
012100         88  WS-Out-EOF          VALUE "Y".
012200     03  WS-Req-Mismatch-SW  PIC X  VALUE "N".
012300         88  WS-Req-Mismatch     VALUE "Y".
012400*
012500*****************************************************************
012600*  PAGE HEADING DATE - SAME ACCEPT/SLASH-INSERT AS PB000 USES TO
012700*  SET THE RUN-DATE AT THE START OF THE JOB CHAIN.
012800*****************************************************************
012900*
013000 01  WSA-Date.
013100     03  WSA-CC              PIC 99.
013200     03  WSA-YY              PIC 99.
013300     03  WSA-MM              PIC 99.
013400     03  WSA-DD              PIC 99.
013500*
013600 01  WS-Date-Formats.
013700     03  WS-Date             PIC X(10)   VALUE "99/99/9999".
013800     03  WS-UK REDEFINES WS-Date.
013900         05  WS-Days         PIC XX.
014000         05  FILLER          PIC X.
014100         05  WS-Month        PIC XX.
014200         05  FILLER          PIC X.
014300         05  WS-Year         PIC X(4).
014400*    WS-USA AND WS-INTL ARE NOT USED - KEPT FOR THE SAME REASON
014500*    PB000 KEEPS THEM - SOME DAY SOMEONE WILL WANT THEM.
014600     03  WS-USA REDEFINES WS-Date.
014700         05  WS-USA-Month    PIC XX.
014800         05  FILLER          PIC X.
014900         05  WS-USA-Days     PIC XX.
015000         05  FILLER          PIC X(5).
015100     03  WS-Intl REDEFINES WS-Date.
015200         05  WS-Intl-Year    PIC X(4).
015300         05  FILLER          PIC X.
015400         05  WS-Intl-Month   PIC XX.
015500         05  FILLER          PIC X.
015600         05  WS-Intl-Days    PIC XX.
015700*
015800 01  WS-Run-Totals.
015900     03  WS-Reqs-Printed     PIC 9(5)  COMP  VALUE ZERO.
016000     03  WS-Builds-OK        PIC 9(5)  COMP  VALUE ZERO.
016100     03  WS-Builds-Failed    PIC 9(5)  COMP  VALUE ZERO.
016200     03  WS-Grand-Total      PIC 9(9)  COMP  VALUE ZERO.
016300     03  WS-Cat-Total-Recs   PIC 9(5)  COMP  VALUE ZERO.
016400     03  WS-Cat-Instock-Recs PIC 9(5)  COMP  VALUE ZERO.
016500*
016600 01  WS-Catalog-Count        PIC 9(4)  COMP  VALUE ZERO.
016700 01  WS-Catalog-Max          PIC 9(4)  COMP  VALUE 500.
016800 01  WS-Cat-Ndx              PIC 9(4)  COMP  VALUE ZERO.
016900 01  WS-Best-Ndx             PIC 9(4)  COMP  VALUE ZERO.
017000 01  WS-Ctr-Ndx              PIC 9(2)  COMP  VALUE ZERO.
017100 01  WS-Cmp-Ndx              PIC 9(4)  COMP  VALUE ZERO.
017200 01  WS-Top-Ndx              PIC 9(3)  COMP  VALUE ZERO.
017300*
017400*****************************************************************
017500*  IN-MEMORY CATALOG TABLE - LOADED ONCE FROM DD010, RE-SCANNED
017600*  BY THE PERF LOOKUP, THE CATEGORY COUNTERS AND THE TOP-50 PASS.
017700*****************************************************************
017800*
017900 01  WS-Catalog-Table.
018000     03  WS-Cat-Entry            OCCURS 500 TIMES.
018100         05  WS-Cat-Name          PIC X(60).
018200         05  WS-Cat-Category      PIC X(12).
018300         05  WS-Cat-Price         PIC 9(7)  COMP.
018400         05  WS-Cat-Stock-Ind     PIC X.
018500         05  WS-Cat-Perf-Score    PIC 9(3)  COMP.
018600         05  WS-Cat-Used-SW       PIC X  VALUE "N".
018700*
018800*****************************************************************
018900*  CONSTANT CATEGORY NAME LIST - SAME 'BUILD THE OCCURS TABLE BY
019000*  REDEFINES' IDIOM AS PB-FILE-DEFS-A IN WPBFILE.COB.
019100*****************************************************************
019200*
019300 01  WS-Cat-Name-List.
019400     02  WS-Cat-Name-01      PIC X(12)  VALUE "CPU".
019500     02  WS-Cat-Name-02      PIC X(12)  VALUE "GPU".
019600     02  WS-Cat-Name-03      PIC X(12)  VALUE "RAM".
019700     02  WS-Cat-Name-04      PIC X(12)  VALUE "MOTHERBOARD".
019800     02  WS-Cat-Name-05      PIC X(12)  VALUE "STORAGE".
019900     02  WS-Cat-Name-06      PIC X(12)  VALUE "PSU".
020000     02  WS-Cat-Name-07      PIC X(12)  VALUE "CASE".
020100     02  WS-Cat-Name-08      PIC X(12)  VALUE "COOLING".
020200 01  WS-Cat-Name-Tab REDEFINES WS-Cat-Name-List.
020300     02  WS-Cat-Name-Row     PIC X(12)  OCCURS 8 TIMES.
020400*
020500 01  WS-Cat-Counters.
020600     03  WS-Ctr-Entry            OCCURS 8 TIMES.
020700         05  WS-Ctr-Total         PIC 9(5)  COMP  VALUE ZERO.
020800         05  WS-Ctr-Instock       PIC 9(5)  COMP  VALUE ZERO.
020900*
021000*****************************************************************
021100*  RESULT-RECORD CATEGORY LABELS - SAME ORDER AS PB-RES-CAT-ENTRY
021200*  IN WPBRES.COB (GPU/CPU/MOTHERBOARD/RAM/STORAGE/PSU/CASE).
021300*****************************************************************
021400*
021500 01  WS-Res-Label-List.
021600     02  WS-Res-Label-01     PIC X(12)  VALUE "GPU".
021700     02  WS-Res-Label-02     PIC X(12)  VALUE "CPU".
021800     02  WS-Res-Label-03     PIC X(12)  VALUE "MOTHERBOARD".
021900     02  WS-Res-Label-04     PIC X(12)  VALUE "RAM".
022000     02  WS-Res-Label-05     PIC X(12)  VALUE "STORAGE".
022100     02  WS-Res-Label-06     PIC X(12)  VALUE "PSU".
022200     02  WS-Res-Label-07     PIC X(12)  VALUE "CASE".
022300 01  WS-Res-Label-Tab REDEFINES WS-Res-Label-List.
022400     02  WS-Res-Label-Row    PIC X(12)  OCCURS 7 TIMES.
022500*
022600 01  WS-Rec-Work.
022700     03  WS-Rec-Cat-Label    PIC X(12).
022800     03  WS-Rec-Lookup-Name  PIC X(60).
022900     03  WS-Rec-Perf         PIC 9(3)  COMP  VALUE ZERO.
023000     03  WS-Cat-Lines-Printed PIC 9    COMP  VALUE ZERO.
023100     03  WS-Rec-Cat-Sub      PIC 9(2)  COMP  VALUE ZERO.
023200*
023300 01  WS-Cmp-Count             PIC 9(4)  COMP  VALUE ZERO.
023400 01  WS-Cmp-Max               PIC 9(4)  COMP  VALUE 300.
023500 01  WS-Compare-Table.
023600     03  WS-Cmp-Entry            OCCURS 300 TIMES.
023700         05  WS-Cmp-Req-Id        PIC 9(4)  COMP.
023800         05  WS-Cmp-Total-Price   PIC 9(8)  COMP.
023900         05  WS-Cmp-Avg-Perf      PIC 9(3)V9.
024000*
024100 01  WS-Cheapest-Ndx          PIC 9(4)  COMP  VALUE ZERO.
024200 01  WS-Best-Perf-Ndx         PIC 9(4)  COMP  VALUE ZERO.
024300 01  WS-Best-Value-Ndx        PIC 9(4)  COMP  VALUE ZERO.
024400*
024500*****************************************************************
024600*  VALUE-SCORE ARITHMETIC - DD330.  SAME COMP-3 WORK FIELD HABIT
024700*  AS THE BEST-COMPONENT VALUE SCORE IN PB020.
024800*****************************************************************
024900*
025000 01  WS-Value-Work.
025100     03  WS-Value-Score      PIC 9(5)V99  COMP-3.
025200     03  WS-Best-Value-Score PIC 9(5)V99  COMP-3  VALUE ZERO.
025300*
025400 01  WS-Cmp-Work.
025500     03  WS-Cmp-Label        PIC X(20).
025600     03  WS-Cmp-Print-ReqId  PIC 9(4)     COMP.
025700     03  WS-Cmp-Print-Price  PIC 9(8)     COMP.
025800     03  WS-Cmp-Print-Perf   PIC 9(3)V9.
025900*
026000 01  WS-Top50-Count           PIC 9(3)  COMP  VALUE ZERO.
026100 01  WS-Top50-Max             PIC 9(3)  COMP  VALUE 50.
026200 01  WS-Top50-Table.
026300     03  WS-Top-Entry             OCCURS 50 TIMES.
026400         05  WS-Top-Name           PIC X(60).
026500         05  WS-Top-Category       PIC X(12).
026600         05  WS-Top-Price          PIC 9(7)  COMP.
026700         05  WS-Top-Perf           PIC 9(3)  COMP.
026800*
026900 01  WS-Sum-Work.
027000     03  WS-Sum-Cat-Label     PIC X(12).
027100     03  WS-Sum-Cat-Total     PIC 9(5)  COMP.
027200     03  WS-Sum-Cat-Instock   PIC 9(5)  COMP.
027300     03  WS-Sum-Top-Name      PIC X(60).
027400     03  WS-Sum-Top-Category  PIC X(12).
027500     03  WS-Sum-Top-Price     PIC 9(7)  COMP.
027600     03  WS-Sum-Top-Perf      PIC 9(3)  COMP.
027700*
027800 REPORT           SECTION.
027900*----------------
028000*
028100*****************************************************************
028200*  PB-RECOMMEND-REPORT - ONE CONTROL GROUP PER BUILD REQUEST,
028300*  ONE DETAIL LINE PER CATEGORY ACTUALLY SELECTED FOR THE BUILD.
028400*****************************************************************
028500*
028600 RD  PB-Recommend-Report
028700     CONTROLS ARE FINAL PB-RES-REQ-ID
028800     PAGE LIMIT IS 58 LINES
028900     HEADING 1
029000     FIRST DETAIL 5
029100     LAST DETAIL 54
029200     FOOTING 56.
029300*
029400 01  PB-Rec-Page-Head   TYPE PAGE HEADING.
029500     03  LINE 1.
029600         05  COL 1   PIC X(30)
029700                 VALUE "BINARY BAZAR LTD - PC BUILDER".
029800         05  COL 90  PIC X(9)  VALUE "RUN DATE ".
029900         05  COL 99  PIC X(10) SOURCE WS-Date.
030000     03  LINE 2.
030100         05  COL 1   PIC X(15) SOURCE PB-PROG-NAME.
030200         05  COL 30  PIC X(30)
030300                 VALUE "PC BUILD RECOMMENDATION REPORT".
030400         05  COL 95  PIC X(5)  VALUE "PAGE ".
030500         05  COL 100 PIC ZZ9   SOURCE PAGE-COUNTER.
030600     03  LINE 4.
030700         05  COL 1   PIC X(3)  VALUE "REQ".
030800         05  COL 6   PIC X(7)  VALUE "PURPOSE".
030900         05  COL 24  PIC X(6)  VALUE "BUDGET".
031000         05  COL 34  PIC X(8)  VALUE "CATEGORY".
031100         05  COL 48  PIC X(9)  VALUE "COMPONENT".
031200         05  COL 88  PIC X(5)  VALUE "PRICE".
031300         05  COL 98  PIC X(4)  VALUE "PERF".
031400*
031500 01  PB-Rec-Req-Head    TYPE IS CONTROL HEADING PB-RES-REQ-ID.
031600     03  LINE PLUS 1.
031700         05  COL 1   PIC 9(4)    SOURCE PB-RES-REQ-ID.
031800         05  COL 6   PIC X(16)   SOURCE PB-REQ-PURPOSE.
031900         05  COL 24  PIC ZZZZZZ9 SOURCE PB-REQ-BUDGET.
032000         05  COL 34  PIC X(40)   SOURCE PB-RES-STATUS.
032100*
032200 01  PB-Rec-Detail      TYPE DETAIL.
032300     03  LINE PLUS 1.
032400         05  COL 34  PIC X(12)  SOURCE WS-Rec-Cat-Label.
032500         05  COL 48  PIC X(40)
032600                 SOURCE PB-RES-CAT-NAME (PB-RES-CAT-NDX).
032700         05  COL 88  PIC ZZZZZZ9
032800                 SOURCE PB-RES-CAT-PRICE (PB-RES-CAT-NDX).
032900         05  COL 98  PIC ZZ9   SOURCE WS-Rec-Perf.
033000*
033100 01  PB-Rec-Error-Line  TYPE DETAIL.
033200     03  LINE PLUS 1.
033300         05  COL 34  PIC X(40)
033400                 VALUE "BUILD FAILED - SEE STATUS LINE ABOVE".
033500*
033600 01  PB-Rec-Req-Foot    TYPE CONTROL FOOTING PB-RES-REQ-ID.
033700     03  LINE PLUS 1.
033800         05  COL 34  PIC X(5)  VALUE "TOTAL".
033900         05  COL 88  PIC ZZZZZZZ9  SOURCE PB-RES-TOTAL-PRICE.
034000         05  COL 98  PIC ZZ9.9   SOURCE PB-RES-AVG-PERF.
034100         05  COL 105 PIC X(9)  VALUE "REMAINING".
034200         05  COL 115 PIC -ZZZZZZZ9 SOURCE PB-RES-REMAINING.
034300     03  LINE PLUS 1.
034400         05  COL 34  PIC X(60)  SOURCE PB-RES-WARNING-1.
034500     03  LINE PLUS 1.
034600         05  COL 34  PIC X(60)  SOURCE PB-RES-WARNING-2.
034700*
034800 01  PB-Rec-Final-Foot  TYPE CONTROL FOOTING FINAL.
034900     03  LINE PLUS 2.
035000         05  COL 1   PIC X(24)
035100                 VALUE "REQUESTS PRINTED TOTAL =".
035200         05  COL 26  PIC ZZZZ9  SOURCE WS-Reqs-Printed.
035300     03  LINE PLUS 1.
035400         05  COL 1   PIC X(24)
035500                 VALUE "BUILDS SUCCEEDED       =".
035600         05  COL 26  PIC ZZZZ9  SOURCE WS-Builds-OK.
035700     03  LINE PLUS 1.
035800         05  COL 1   PIC X(24)
035900                 VALUE "BUILDS FAILED          =".
036000         05  COL 26  PIC ZZZZ9  SOURCE WS-Builds-Failed.
036100     03  LINE PLUS 1.
036200         05  COL 1   PIC X(24)
036300                 VALUE "GRAND TOTAL SPEND      =".
036400         05  COL 26  PIC ZZZZZZZZ9  SOURCE WS-Grand-Total.
036500*
036600*****************************************************************
036700*  PB-COMPARE-REPORT - U3 - THE THREE-LINE WINNERS TABLE.
036800*****************************************************************
036900*
037000 RD  PB-Compare-Report
037100     CONTROLS ARE FINAL
037200     PAGE LIMIT IS 20 LINES
037300     HEADING 1
037400     FIRST DETAIL 5
037500     LAST DETAIL 18
037600     FOOTING 20.
037700*
037800 01  PB-Cmp-Page-Head  TYPE PAGE HEADING.
037900     03  LINE 1.
038000         05  COL 1   PIC X(15) SOURCE PB-PROG-NAME.
038100         05  COL 30  PIC X(40)
038200                 VALUE "BUILD COMPARISON - SUCCESSFUL BUILDS".
038300     03  LINE 4.
038400         05  COL 1   PIC X(20) VALUE "WINNER".
038500         05  COL 22  PIC X(7)  VALUE "REQ NO.".
038600         05  COL 30  PIC X(5)  VALUE "PRICE".
038700         05  COL 45  PIC X(4)  VALUE "PERF".
038800*
038900 01  PB-Cmp-Detail     TYPE DETAIL.
039000     03  LINE PLUS 2.
039100         05  COL 1   PIC X(20)  SOURCE WS-Cmp-Label.
039200         05  COL 22  PIC 9(4)   SOURCE WS-Cmp-Print-ReqId.
039300         05  COL 30  PIC ZZZZZZZ9 SOURCE WS-Cmp-Print-Price.
039400         05  COL 45  PIC ZZ9.9  SOURCE WS-Cmp-Print-Perf.
039500*
039600*****************************************************************
039700*  PB-SUMMARY-REPORT - U4 - CATEGORY COUNTS THEN THE TOP-50
039800*  IN-STOCK LISTING BY PERFORMANCE SCORE.
039900*****************************************************************
040000*
040100 RD  PB-Summary-Report
040200     CONTROLS ARE FINAL
040300     PAGE LIMIT IS 58 LINES
040400     HEADING 1
040500     FIRST DETAIL 5
040600     LAST DETAIL 54
040700     FOOTING 56.
040800*
040900 01  PB-Sum-Page-Head  TYPE PAGE HEADING.
041000     03  LINE 1.
041100         05  COL 1   PIC X(15) SOURCE PB-PROG-NAME.
041200         05  COL 30  PIC X(30)
041300                 VALUE "CATALOG / MARKET SUMMARY".
041400         05  COL 95  PIC X(5)  VALUE "PAGE ".
041500         05  COL 100 PIC ZZ9   SOURCE PAGE-COUNTER.
041600     03  LINE 4.
041700         05  COL 1   PIC X(8)  VALUE "CATEGORY".
041800         05  COL 20  PIC X(5)  VALUE "TOTAL".
041900         05  COL 30  PIC X(8)  VALUE "IN STOCK".
042000*
042100 01  PB-Sum-Cat-Detail TYPE DETAIL.
042200     03  LINE PLUS 1.
042300         05  COL 1   PIC X(12)  SOURCE WS-Sum-Cat-Label.
042400         05  COL 20  PIC ZZZZ9  SOURCE WS-Sum-Cat-Total.
042500         05  COL 30  PIC ZZZZ9  SOURCE WS-Sum-Cat-Instock.
042600*
042700 01  PB-Sum-Top-Banner TYPE DETAIL.
042800     03  LINE PLUS 2.
042900         05  COL 1   PIC X(48)
043000                 VALUE "TOP 50 IN-STOCK ITEMS - BY PERFORMANCE".
043100*
043200 01  PB-Sum-Top-Head   TYPE DETAIL.
043300     03  LINE PLUS 1.
043400         05  COL 1   PIC X(12) VALUE "CATEGORY".
043500         05  COL 14  PIC X(40) VALUE "COMPONENT".
043600         05  COL 55  PIC X(5)  VALUE "PRICE".
043700         05  COL 65  PIC X(4)  VALUE "PERF".
043800*
043900 01  PB-Sum-Top-Detail TYPE DETAIL.
044000     03  LINE PLUS 1.
044100         05  COL 1   PIC X(12) SOURCE WS-Sum-Top-Category.
044200         05  COL 14  PIC X(40) SOURCE WS-Sum-Top-Name.
044300         05  COL 55  PIC ZZZZZZ9 SOURCE WS-Sum-Top-Price.
044400         05  COL 65  PIC ZZ9   SOURCE WS-Sum-Top-Perf.
044500*
044600 01  PB-Sum-Final-Foot TYPE CONTROL FOOTING FINAL.
044700     03  LINE PLUS 2.
044800         05  COL 1   PIC X(24)
044900                 VALUE "TOTAL CATALOG RECORDS  =".
045000         05  COL 26  PIC ZZZZ9  SOURCE WS-Cat-Total-Recs.
045100     03  LINE PLUS 1.
045200         05  COL 1   PIC X(24)
045300                 VALUE "TOTAL IN-STOCK RECORDS =".
045400         05  COL 26  PIC ZZZZ9  SOURCE WS-Cat-Instock-Recs.
045500*
045600 PROCEDURE        DIVISION.
045700*================
045800*
045900 DD000-Main-Line.
046000     PERFORM  DD005-Initialise.
046100     PERFORM  DD010-Load-Catalog THRU DD010-EXIT
046200              UNTIL WS-Cat-EOF.
046300     PERFORM  DD020-Build-Cat-Counters
046400              VARYING WS-Cat-Ndx FROM 1 BY 1
046500              UNTIL WS-Cat-Ndx > WS-Catalog-Count.
046600     INITIATE PB-Recommend-Report.
046700     PERFORM  DD100-Read-Matched-Pair THRU DD100-EXIT.
046800     PERFORM  DD110-Print-One-Request THRU DD110-EXIT
046900              UNTIL WS-Req-EOF OR WS-Out-EOF.
047000     TERMINATE PB-Recommend-Report.
047100     PERFORM  DD300-Compare-Builds THRU DD300-EXIT.
047200     PERFORM  DD400-Market-Summary.
047300     PERFORM  DD900-Write-Totals.
047400     GO TO    DD999-Main-Exit.
047500*
047600 DD005-Initialise.
047700     OPEN     INPUT  CATALOG.
047800     IF       NOT WS-Catalog-OK
047900              DISPLAY "PB030 - CATALOG OPEN FAILED - "
048000                      WS-Catalog-Status
048100              GO TO DD999-Main-Exit.
048200     OPEN     INPUT  BLDREQ.
048300     IF       NOT WS-Bldreq-OK
048400              DISPLAY "PB030 - BLDREQ OPEN FAILED - "
048500                      WS-Bldreq-Status
048600              CLOSE CATALOG
048700              GO TO DD999-Main-Exit.
048800     OPEN     INPUT  BLDOUT.
048900     IF       NOT WS-Bldout-OK
049000              DISPLAY "PB030 - BLDOUT OPEN FAILED - "
049100                      WS-Bldout-Status
049200              CLOSE CATALOG BLDREQ
049300              GO TO DD999-Main-Exit.
049400     OPEN     OUTPUT REPORT.
049500     IF       NOT WS-Report-OK
049600              DISPLAY "PB030 - REPORT OPEN FAILED - "
049700                      WS-Report-Status
049800              CLOSE CATALOG BLDREQ BLDOUT
049900              GO TO DD999-Main-Exit.
050000     PERFORM  DD006-Get-Run-Date.
050100     PERFORM  DD008-Read-Catalog.
050200*
050300 DD006-Get-Run-Date.
050400     ACCEPT   WSA-Date FROM DATE YYYYMMDD.
050500     MOVE     WSA-CC   TO WS-Year (1:2).
050600     MOVE     WSA-YY   TO WS-Year (3:2).
050700     MOVE     WSA-MM   TO WS-Month.
050800     MOVE     WSA-DD   TO WS-Days.
050900     MOVE     "/"      TO WS-Date (3:1).
051000     MOVE     "/"      TO WS-Date (6:1).
051100*
051200 DD008-Read-Catalog.
051300     READ     CATALOG INTO PB-CAT-RECORD
051400              AT END   MOVE "Y" TO WS-Cat-EOF-SW.
051500*
051600 DD010-Load-Catalog.
051700     IF       WS-Catalog-Count NOT < WS-Catalog-Max
051800              PERFORM DD008-Read-Catalog
051900              GO TO DD010-EXIT.
052000     ADD      1 TO WS-Catalog-Count.
052100     PERFORM  DD011-Store-Catalog-Row.
052200     PERFORM  DD008-Read-Catalog.
052300 DD010-EXIT.
052400     EXIT.
052500*
052600 DD011-Store-Catalog-Row.
052700     MOVE     PB-CAT-NAME
052800              TO WS-Cat-Name        (WS-Catalog-Count).
052900     MOVE     PB-CAT-CATEGORY
053000              TO WS-Cat-Category    (WS-Catalog-Count).
053100     MOVE     PB-CAT-PRICE
053200              TO WS-Cat-Price       (WS-Catalog-Count).
053300     MOVE     PB-CAT-STOCK-IND
053400              TO WS-Cat-Stock-Ind   (WS-Catalog-Count).
053500     MOVE     PB-CAT-PERF-SCORE
053600              TO WS-Cat-Perf-Score  (WS-Catalog-Count).
053700     MOVE     "N"
053800              TO WS-Cat-Used-SW     (WS-Catalog-Count).
053900*
054000*****************************************************************
054100*  DD020 - PER-CATEGORY CATALOG COUNTS FOR THE MARKET SUMMARY.
054200*****************************************************************
054300*
054400 DD020-Build-Cat-Counters.
054500     ADD      1 TO WS-Cat-Total-Recs.
054600     IF       WS-Cat-Stock-Ind (WS-Cat-Ndx) = "Y"
054700              ADD 1 TO WS-Cat-Instock-Recs.
054800     PERFORM  DD022-Bump-Category-Total THRU DD022-EXIT
054900              VARYING WS-Ctr-Ndx FROM 1 BY 1
055000              UNTIL WS-Ctr-Ndx > 8.
055100     IF       WS-Cat-Stock-Ind (WS-Cat-Ndx) NOT = "Y"
055200              GO TO DD020-EXIT.
055300     PERFORM  DD023-Bump-Category-Instock THRU DD023-EXIT
055400              VARYING WS-Ctr-Ndx FROM 1 BY 1
055500              UNTIL WS-Ctr-Ndx > 8.
055600 DD020-EXIT.
055700     EXIT.
055800*
055900 DD022-Bump-Category-Total.
056000     IF       WS-Cat-Category (WS-Cat-Ndx) =
056100              WS-Cat-Name-Row (WS-Ctr-Ndx)
056200              ADD 1 TO WS-Ctr-Total (WS-Ctr-Ndx)
056300              GO TO DD022-EXIT.
056400 DD022-EXIT.
056500     EXIT.
056600*
056700 DD023-Bump-Category-Instock.
056800     IF       WS-Cat-Category (WS-Cat-Ndx) =
056900              WS-Cat-Name-Row (WS-Ctr-Ndx)
057000              ADD 1 TO WS-Ctr-Instock (WS-Ctr-Ndx)
057100              GO TO DD023-EXIT.
057200 DD023-EXIT.
057300     EXIT.
057400*
057500*****************************************************************
057600*  DD100 - READ BLDREQ AND BLDOUT IN LOCKSTEP.  PB020 WRITES ONE
057700*  BLDOUT RECORD FOR EVERY BLDREQ RECORD, IN THE SAME ORDER, SO
057800*  A PLAIN POSITIONAL MATCH IS SAFE - NO KEY FIELD IS NEEDED.
057900*****************************************************************
058000*
058100 DD100-Read-Matched-Pair.
058200     PERFORM  DD101-Read-Request THRU DD101-EXIT.
058300     IF       WS-Req-EOF
058400              GO TO DD100-EXIT.
058500     PERFORM  DD102-Read-Result THRU DD102-EXIT.
058600     IF       WS-Out-EOF
058700              GO TO DD100-EXIT.
058800     IF       PB-REQ-ID NOT = PB-RES-REQ-ID
058900              DISPLAY "PB030 - BLDREQ/BLDOUT OUT OF STEP - "
059000                      PB-REQ-ID " VS " PB-RES-REQ-ID
059100              MOVE "Y" TO WS-Req-Mismatch-SW.
059200 DD100-EXIT.
059300     EXIT.
059400*
059500 DD101-Read-Request.
059600     READ     BLDREQ INTO PB-REQUEST-RECORD
059700              AT END   MOVE "Y" TO WS-Req-EOF-SW.
059800     IF       WS-Req-EOF
059900              GO TO DD101-EXIT.
060000     IF       PB-REQ-ID = ZERO
060100              GO TO DD101-Read-Request.
060200 DD101-EXIT.
060300     EXIT.
060400*
060500 DD102-Read-Result.
060600     READ     BLDOUT INTO PB-RESULT-RECORD
060700              AT END   MOVE "Y" TO WS-Out-EOF-SW.
060800 DD102-EXIT.
060900     EXIT.
061000*
061100 DD110-Print-One-Request.
061200     ADD      1 TO WS-Reqs-Printed.
061300     IF       NOT PB-RES-STATUS-OK
061400              ADD 1 TO WS-Builds-Failed.
061500     IF       PB-RES-STATUS-OK
061600              ADD 1 TO WS-Builds-OK
061700              ADD PB-RES-TOTAL-PRICE TO WS-Grand-Total.
061800     MOVE     ZERO TO WS-Cat-Lines-Printed.
061900     PERFORM  DD115-Store-Compare-Row.
062000     PERFORM  DD120-Print-Category-Lines THRU DD120-EXIT
062100              VARYING PB-RES-CAT-NDX FROM 1 BY 1
062200              UNTIL PB-RES-CAT-NDX > 7.
062300     IF       WS-Cat-Lines-Printed = ZERO
062400              GENERATE PB-Rec-Error-Line.
062500     PERFORM  DD100-Read-Matched-Pair THRU DD100-EXIT.
062600 DD110-EXIT.
062700     EXIT.
062800*
062900 DD115-Store-Compare-Row.
063000     IF       NOT PB-RES-STATUS-OK
063100              GO TO DD115-EXIT.
063200     IF       WS-Cmp-Count NOT < WS-Cmp-Max
063300              GO TO DD115-EXIT.
063400     ADD      1 TO WS-Cmp-Count.
063500     MOVE     PB-RES-REQ-ID
063600              TO WS-Cmp-Req-Id     (WS-Cmp-Count).
063700     MOVE     PB-RES-TOTAL-PRICE
063800              TO WS-Cmp-Total-Price (WS-Cmp-Count).
063900     MOVE     PB-RES-AVG-PERF
064000              TO WS-Cmp-Avg-Perf    (WS-Cmp-Count).
064100 DD115-EXIT.
064200     EXIT.
064300*
064400*****************************************************************
064500*  DD120 - ONE DETAIL LINE PER CATEGORY ACTUALLY FILLED ON THE
064600*  BUILD.  THE PERFORMANCE SCORE IS NOT CARRIED ON BLDOUT SO IT
064700*  IS LOOKED UP AGAINST THE CATALOG TABLE LOADED AT DD010.
064800*****************************************************************
064900*
065000 DD120-Print-Category-Lines.
065100     IF       PB-RES-CAT-NAME (PB-RES-CAT-NDX) = SPACES
065200              GO TO DD120-EXIT.
065300     SET      WS-Rec-Cat-Sub TO PB-RES-CAT-NDX.
065400     MOVE     WS-Res-Label-Row (WS-Rec-Cat-Sub)
065500              TO WS-Rec-Cat-Label.
065600     MOVE     PB-RES-CAT-NAME (PB-RES-CAT-NDX)
065700              TO WS-Rec-Lookup-Name.
065800     PERFORM  DD125-Lookup-Component-Perf THRU DD125-EXIT.
065900     ADD      1 TO WS-Cat-Lines-Printed.
066000     GENERATE PB-Rec-Detail.
066100 DD120-EXIT.
066200     EXIT.
066300*
066400 DD125-Lookup-Component-Perf.
066500     MOVE     ZERO TO WS-Rec-Perf.
066600     PERFORM  DD126-Scan-One-Cat-Row THRU DD126-EXIT
066700              VARYING WS-Cat-Ndx FROM 1 BY 1
066800              UNTIL WS-Cat-Ndx > WS-Catalog-Count
066900              OR WS-Rec-Perf NOT = ZERO.
067000 DD125-EXIT.
067100     EXIT.
067200*
067300 DD126-Scan-One-Cat-Row.
067400     IF       WS-Cat-Name (WS-Cat-Ndx) = WS-Rec-Lookup-Name
067500              MOVE WS-Cat-Perf-Score (WS-Cat-Ndx) TO WS-Rec-Perf
067600              GO TO DD126-EXIT.
067700 DD126-EXIT.
067800     EXIT.
067900*
068000*****************************************************************
068100*  DD300 - U3 - CHEAPEST / BEST PERFORMANCE / BEST VALUE OVER THE
068200*  SUCCESSFUL BUILDS TABLE FILLED AT DD115.  NO SUCCESSFUL BUILDS
068300*  MEANS NO COMPARISON SECTION AT ALL.
068400*****************************************************************
068500*
068600 DD300-Compare-Builds.
068700     IF       WS-Cmp-Count = ZERO
068800              GO TO DD300-EXIT.
068900     MOVE     1 TO WS-Cheapest-Ndx.
069000     MOVE     1 TO WS-Best-Perf-Ndx.
069100     PERFORM  DD310-Find-Cheapest
069200              VARYING WS-Cmp-Ndx FROM 2 BY 1
069300              UNTIL WS-Cmp-Ndx > WS-Cmp-Count.
069400     PERFORM  DD320-Find-Best-Perf
069500              VARYING WS-Cmp-Ndx FROM 2 BY 1
069600              UNTIL WS-Cmp-Ndx > WS-Cmp-Count.
069700     PERFORM  DD330-Find-Best-Value
069800              VARYING WS-Cmp-Ndx FROM 1 BY 1
069900              UNTIL WS-Cmp-Ndx > WS-Cmp-Count.
070000     INITIATE PB-Compare-Report.
070100     PERFORM  DD340-Print-Cheapest.
070200     PERFORM  DD341-Print-Best-Perf.
070300     PERFORM  DD342-Print-Best-Value.
070400     TERMINATE PB-Compare-Report.
070500 DD300-EXIT.
070600     EXIT.
070700*
070800 DD310-Find-Cheapest.
070900     IF       WS-Cmp-Total-Price (WS-Cmp-Ndx) <
071000              WS-Cmp-Total-Price (WS-Cheapest-Ndx)
071100              MOVE WS-Cmp-Ndx TO WS-Cheapest-Ndx.
071200*
071300 DD320-Find-Best-Perf.
071400     IF       WS-Cmp-Avg-Perf (WS-Cmp-Ndx) >
071500              WS-Cmp-Avg-Perf (WS-Best-Perf-Ndx)
071600              MOVE WS-Cmp-Ndx TO WS-Best-Perf-Ndx.
071700*
071800*****************************************************************
071900*  VALUE SCORE = (AVG PERF / TOTAL PRICE) * 10000, 2 DECIMALS,
072000*  SAME SHAPE OF SUM AS THE BEST-COMPONENT SCORE IN PB020.
072100*****************************************************************
072200*
072300 DD330-Find-Best-Value.
072400     COMPUTE  WS-Value-Score ROUNDED =
072500              (WS-Cmp-Avg-Perf (WS-Cmp-Ndx) /
072600               WS-Cmp-Total-Price (WS-Cmp-Ndx)) * 10000.
072700     IF       WS-Cmp-Ndx = 1
072800              MOVE WS-Value-Score TO WS-Best-Value-Score
072900              MOVE 1 TO WS-Best-Value-Ndx
073000              GO TO DD330-EXIT.
073100     IF       WS-Value-Score > WS-Best-Value-Score
073200              MOVE WS-Value-Score TO WS-Best-Value-Score
073300              MOVE WS-Cmp-Ndx TO WS-Best-Value-Ndx.
073400 DD330-EXIT.
073500     EXIT.
073600*
073700 DD340-Print-Cheapest.
073800     MOVE     "CHEAPEST BUILD" TO WS-Cmp-Label.
073900     MOVE     WS-Cmp-Req-Id     (WS-Cheapest-Ndx)
074000              TO WS-Cmp-Print-ReqId.
074100     MOVE     WS-Cmp-Total-Price (WS-Cheapest-Ndx)
074200              TO WS-Cmp-Print-Price.
074300     MOVE     WS-Cmp-Avg-Perf    (WS-Cheapest-Ndx)
074400              TO WS-Cmp-Print-Perf.
074500     GENERATE PB-Cmp-Detail.
074600*
074700 DD341-Print-Best-Perf.
074800     MOVE     "BEST PERFORMANCE" TO WS-Cmp-Label.
074900     MOVE     WS-Cmp-Req-Id     (WS-Best-Perf-Ndx)
075000              TO WS-Cmp-Print-ReqId.
075100     MOVE     WS-Cmp-Total-Price (WS-Best-Perf-Ndx)
075200              TO WS-Cmp-Print-Price.
075300     MOVE     WS-Cmp-Avg-Perf    (WS-Best-Perf-Ndx)
075400              TO WS-Cmp-Print-Perf.
075500     GENERATE PB-Cmp-Detail.
075600*
075700 DD342-Print-Best-Value.
075800     MOVE     "BEST VALUE" TO WS-Cmp-Label.
075900     MOVE     WS-Cmp-Req-Id     (WS-Best-Value-Ndx)
076000              TO WS-Cmp-Print-ReqId.
076100     MOVE     WS-Cmp-Total-Price (WS-Best-Value-Ndx)
076200              TO WS-Cmp-Print-Price.
076300     MOVE     WS-Cmp-Avg-Perf    (WS-Best-Value-Ndx)
076400              TO WS-Cmp-Print-Perf.
076500     GENERATE PB-Cmp-Detail.
076600*
076700*****************************************************************
076800*  DD400 - U4 - CATEGORY COUNTS PRINTED FIRST, THEN A SELECTION
076900*  SORT OVER THE CATALOG TABLE PICKS THE TOP 50 IN-STOCK ITEMS BY
077000*  PERFORMANCE SCORE.  SAME 'MARK USED, RESCAN' IDIOM AS PB020'S
077100*  TOP-10 BEST-COMPONENT PICK.
077200*****************************************************************
077300*
077400 DD400-Market-Summary.
077500     INITIATE PB-Summary-Report.
077600     PERFORM  DD410-Print-Cat-Counts
077700              VARYING WS-Ctr-Ndx FROM 1 BY 1
077800              UNTIL WS-Ctr-Ndx > 8.
077900     GENERATE PB-Sum-Top-Banner.
078000     GENERATE PB-Sum-Top-Head.
078100     PERFORM  DD420-Pick-Top50 THRU DD420-EXIT
078200              UNTIL WS-Top50-Count NOT < WS-Top50-Max.
078300     PERFORM  DD430-Print-Top50-Line
078400              VARYING WS-Top-Ndx FROM 1 BY 1
078500              UNTIL WS-Top-Ndx > WS-Top50-Count.
078600     TERMINATE PB-Summary-Report.
078700*
078800 DD410-Print-Cat-Counts.
078900     MOVE     WS-Cat-Name-Row (WS-Ctr-Ndx) TO WS-Sum-Cat-Label.
079000     MOVE     WS-Ctr-Total    (WS-Ctr-Ndx) TO WS-Sum-Cat-Total.
079100     MOVE     WS-Ctr-Instock  (WS-Ctr-Ndx) TO WS-Sum-Cat-Instock.
079200     GENERATE PB-Sum-Cat-Detail.
079300*
079400 DD420-Pick-Top50.
079500     MOVE     ZERO TO WS-Best-Ndx.
079600     PERFORM  DD421-Scan-For-Best THRU DD421-EXIT
079700              VARYING WS-Cat-Ndx FROM 1 BY 1
079800              UNTIL WS-Cat-Ndx > WS-Catalog-Count.
079900     IF       WS-Best-Ndx = ZERO
080000              MOVE WS-Top50-Max TO WS-Top50-Count
080100              GO TO DD420-EXIT.
080200     ADD      1 TO WS-Top50-Count.
080300     MOVE     WS-Cat-Name       (WS-Best-Ndx)
080400              TO WS-Top-Name     (WS-Top50-Count).
080500     MOVE     WS-Cat-Category   (WS-Best-Ndx)
080600              TO WS-Top-Category (WS-Top50-Count).
080700     MOVE     WS-Cat-Price      (WS-Best-Ndx)
080800              TO WS-Top-Price    (WS-Top50-Count).
080900     MOVE     WS-Cat-Perf-Score (WS-Best-Ndx)
081000              TO WS-Top-Perf     (WS-Top50-Count).
081100     MOVE     "Y" TO WS-Cat-Used-SW (WS-Best-Ndx).
081200 DD420-EXIT.
081300     EXIT.
081400*
081500 DD421-Scan-For-Best.
081600     IF       WS-Cat-Used-SW (WS-Cat-Ndx) = "Y"
081700              GO TO DD421-EXIT.
081800     IF       WS-Cat-Stock-Ind (WS-Cat-Ndx) NOT = "Y"
081900              GO TO DD421-EXIT.
082000     IF       WS-Best-Ndx = ZERO
082100              MOVE WS-Cat-Ndx TO WS-Best-Ndx
082200              GO TO DD421-EXIT.
082300     IF       WS-Cat-Perf-Score (WS-Cat-Ndx) >
082400              WS-Cat-Perf-Score (WS-Best-Ndx)
082500              MOVE WS-Cat-Ndx TO WS-Best-Ndx.
082600 DD421-EXIT.
082700     EXIT.
082800*
082900 DD430-Print-Top50-Line.
083000     MOVE     WS-Top-Name     (WS-Top-Ndx) TO WS-Sum-Top-Name.
083100     MOVE     WS-Top-Category (WS-Top-Ndx) TO WS-Sum-Top-Category.
083200     MOVE     WS-Top-Price    (WS-Top-Ndx) TO WS-Sum-Top-Price.
083300     MOVE     WS-Top-Perf     (WS-Top-Ndx) TO WS-Sum-Top-Perf.
083400     GENERATE PB-Sum-Top-Detail.
083500*
083600 DD900-Write-Totals.
083700     DISPLAY  "PB030 - REQUESTS PRINTED   - " WS-Reqs-Printed.
083800     DISPLAY  "PB030 - BUILDS SUCCEEDED   - " WS-Builds-OK.
083900     DISPLAY  "PB030 - BUILDS FAILED      - " WS-Builds-Failed.
084000     DISPLAY  "PB030 - GRAND TOTAL SPEND  - " WS-Grand-Total.
084100     DISPLAY  "PB030 - CATALOG RECORDS    - " WS-Cat-Total-Recs.
084200     DISPLAY  "PB030 - CATALOG IN STOCK   - " WS-Cat-Instock-Recs.
084300     DISPLAY  "PB030 - COMPARISON BUILDS  - " WS-Cmp-Count.
084400*
084500 DD999-Main-Exit.
084600     CLOSE    CATALOG BLDREQ BLDOUT REPORT.
084700     STOP     RUN.
