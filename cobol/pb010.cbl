000100*****************************************************************
000200*                                                                *
000300*      U1 - CATALOG ENRICHMENT (RAWCAT  ==>  CATALOG)           *
000400*                                                                *
000500*****************************************************************
000600*
000700 IDENTIFICATION   DIVISION.
000800*================
000900*
001000 PROGRAM-ID.      PB010.
001100 AUTHOR.          A R CHOWDHURY.
001200 INSTALLATION.    BINARY BAZAR LTD, DHAKA.
001300 DATE-WRITTEN.    14/06/1987.
001400 DATE-COMPILED.
001500 SECURITY.        BINARY BAZAR LTD - IN HOUSE USE ONLY.
001600*
001700*****************************************************************
001800*  REMARKS.      READS THE RAW SCRAPED CATALOG (RAWCAT), DROPS
001900*                ANY RECORD WITH A ZERO PRICE OR MARKED OUT OF
002000*                STOCK / UP COMING, ADDS THE IMPORT DUTY UPLIFT,
002100*                FILLS IN ANY BLANK SPEC FIELDS BY READING THE
002200*                COMPONENT NAME, SCORES THE COMPONENT 0-100 AND
002300*                WRITES THE RESULT TO THE WORKING CATALOG FILE
002400*                USED BY PB020 AND PB030.
002500*
002600*                CALLED MODULES.    NONE.
002700*****************************************************************
002800*
002900*  CHANGE LOG
003000*  ----------
003100* 14/06/87 arc - CREATED AS STK010, THE NIGHTLY STOCK RE-PRICING
003200*                PASS FOR THE APPLIANCE RE-ORDER SUITE.
003300* 02/06/91 arc - 1.01 ADDED THE OUT-OF-STOCK SKIP TEST - BUYERS
003400*                WERE RE-ORDERING DISCONTINUED LINES.
003500* 09/03/99 arc - 1.02 Y2K REVIEW - NO DATE ARITHMETIC IN THIS
003600*                PROGRAM, NOTHING TO CHANGE.
003700* 22/11/04 ms  - 2.00 RENAMED STK010 TO PB010 AND REWRITTEN FOR
003800*                PC COMPONENTS - DUTY UPLIFT REPLACES THE OLD
003900*                WHOLESALE MARGIN CALCULATION, SPEC-FROM-NAME AND
004000*                PERFORMANCE SCORING ADDED.
004100* 30/08/11 tkr - 2.01 ADDED THE NAME-WORD SCAN FOR SOCKET/RAM/
004200*                STORAGE SPECS - BUYERS WERE LEAVING THE SPEC
004300*                COLUMNS BLANK ON HALF THE SCRAPED RECORDS.
004400* 17/02/16 fh  - 2.02 ADDED BB060-SCORE-COMPONENT.
004500* 05/09/23 tkr - 2.03 SET PB-CAT-STOCK-IND SO PB020/PB030 STOP
004600*                RE-TESTING THE STOCK TEXT THEMSELVES.
004700*
004800 ENVIRONMENT      DIVISION.
004900*================
005000 CONFIGURATION    SECTION.
005100*----------------
005200 SPECIAL-NAMES.
005300     C01 IS TOP-OF-FORM.
005400*
005500 INPUT-OUTPUT     SECTION.
005600*----------------
005700 FILE-CONTROL.
005800     SELECT  RAWCAT   ASSIGN TO "RAWCAT"
005900                       ORGANIZATION IS SEQUENTIAL
006000                       FILE STATUS IS WS-Rawcat-Status.
006100     SELECT  CATALOG  ASSIGN TO "CATALOG"
006200                       ORGANIZATION IS SEQUENTIAL
006300                       FILE STATUS IS WS-Catalog-Status.
006400*
006500 DATA             DIVISION.
006600*================
006700 FILE             SECTION.
006800*----------------
006900*
007000 FD  RAWCAT.
007100 01  RAWCAT-RECORD          PIC X(180).
007200*
007300 FD  CATALOG.
007400 01  CATALOG-RECORD         PIC X(180).
007500*
007600 WORKING-STORAGE  SECTION.
007700*----------------
007800*
007900 77  PB-PROG-NAME           PIC X(15)  VALUE "PB010 (2.03)".
008000*
008100     COPY "wpbcat.cob".
008200*
008300 01  WS-File-Status.
008400     03  WS-Rawcat-Status    PIC XX.
008500         88  WS-Rawcat-OK        VALUE "00".
008600         88  WS-Rawcat-EOF       VALUE "10".
008700     03  WS-Catalog-Status   PIC XX.
008800         88  WS-Catalog-OK       VALUE "00".
008900*
009000 01  WS-Switches.
009100     03  WS-EOF-SW           PIC X  VALUE "N".
009200         88  WS-EOF              VALUE "Y".
009300*
009400 01  WS-Category-Counts.
009500     03  WS-Cnt-Cpu          PIC 9(5)  COMP  VALUE ZERO.
009600     03  WS-Cnt-Gpu          PIC 9(5)  COMP  VALUE ZERO.
009700     03  WS-Cnt-Ram          PIC 9(5)  COMP  VALUE ZERO.
009800     03  WS-Cnt-Mobo         PIC 9(5)  COMP  VALUE ZERO.
009900     03  WS-Cnt-Storage      PIC 9(5)  COMP  VALUE ZERO.
010000     03  WS-Cnt-Psu          PIC 9(5)  COMP  VALUE ZERO.
010100     03  WS-Cnt-Case         PIC 9(5)  COMP  VALUE ZERO.
010200     03  WS-Cnt-Cooling      PIC 9(5)  COMP  VALUE ZERO.
010300*
010400 01  WS-Category-Counts-Tab REDEFINES WS-Category-Counts.
010500     03  WS-Cnt-Entry        PIC 9(5) COMP OCCURS 8 TIMES
010600                             INDEXED BY WS-Cnt-Ndx.
010700*
010800 01  WS-Run-Totals.
010900     03  WS-Recs-Read        PIC 9(5)  COMP  VALUE ZERO.
011000     03  WS-Recs-Skipped     PIC 9(5)  COMP  VALUE ZERO.
011100     03  WS-Recs-Written     PIC 9(5)  COMP  VALUE ZERO.
011200*
011300 01  WS-Duty-Work.
011400     03  WS-Price-Centiwork  PIC 9(9)  COMP  VALUE ZERO.
011500     03  WS-Price-Centiwork-X REDEFINES WS-Price-Centiwork
011600                             PIC X(9).
011700*                                   alternate view - used in the
011800*                                   trace display only.
011900     03  WS-Divide-Remainder PIC 9(2)  COMP  VALUE ZERO.
012000*
012100 01  WS-Stock-Test.
012200     03  WS-Stock-Upper      PIC X(12).
012300     03  WS-Tally            PIC 99    COMP  VALUE ZERO.
012400*
012500*****************************************************************
012600*  NAME-WORD SCAN AREA - NAME IS SPLIT ON SPACES AND EACH WORD
012700*  TESTED FOR A NUMERIC + UNIT SUFFIX (GB, MHZ, TB, CORE, ETC.)
012800*****************************************************************
012900*
013000 01  WS-Name-Scan.
013100     03  WS-Name-Upper       PIC X(60).
013200     03  WS-Word-Count       PIC 99    COMP  VALUE ZERO.
013300     03  WS-Word-Tab.
013400         05  WS-Word-1       PIC X(14).
013500         05  WS-Word-2       PIC X(14).
013600         05  WS-Word-3       PIC X(14).
013700         05  WS-Word-4       PIC X(14).
013800         05  WS-Word-5       PIC X(14).
013900         05  WS-Word-6       PIC X(14).
014000         05  WS-Word-7       PIC X(14).
014100         05  WS-Word-8       PIC X(14).
014200         05  WS-Word-9       PIC X(14).
014300         05  WS-Word-10      PIC X(14).
014400         05  WS-Word-11      PIC X(14).
014500         05  WS-Word-12      PIC X(14).
014600     03  WS-Word-Flat REDEFINES WS-Word-Tab.
014700         05  WS-Word         PIC X(14) OCCURS 12 TIMES
014800                              INDEXED BY WS-Word-Ndx.
014900*
015000 01  WS-Word-Work.
015100     03  WS-Scan-Pos         PIC 99    COMP  VALUE ZERO.
015200     03  WS-Word-Len         PIC 99    COMP  VALUE ZERO.
015300     03  WS-Digit-Src        PIC X(14) VALUE SPACES.
015400     03  WS-Digit-Result     PIC 9(5)  COMP  VALUE ZERO.
015500     03  WS-Gen-Suffix-OK    PIC X     VALUE "N".
015600         88  WS-Gen-Suffix-Is-OK  VALUE "Y".
015700*
015800 01  WS-Score-Work.
015900     03  WS-Score            PIC S9(5)  COMP  VALUE ZERO.
016000     03  WS-Bonus            PIC S9(5)  COMP  VALUE ZERO.
016100     03  WS-Cores-Used       PIC 9(3)   COMP  VALUE ZERO.
016200     03  WS-Gen-Used          PIC 9(3)  COMP  VALUE ZERO.
016300     03  WS-Ram-Cap-Used     PIC 9(5)   COMP  VALUE ZERO.
016400     03  WS-Ram-Speed-Used   PIC 9(6)   COMP  VALUE ZERO.
016500     03  WS-Gpu-Mem-Used     PIC 9(4)   COMP  VALUE ZERO.
016600     03  WS-Stor-Cap-Used    PIC 9(6)   COMP  VALUE ZERO.
016700*
016800 PROCEDURE        DIVISION.
016900*=========================
017000*
017100 BB000-Main-Line.
017200     PERFORM  BB005-Initialise.
017300     PERFORM  BB010-Enrich-Catalog THRU BB010-EXIT
017400              UNTIL WS-EOF.
017500     PERFORM  BB090-Write-Totals.
017600     GO       TO BB999-Main-Exit.
017700*
017800 BB005-Initialise.
017900     OPEN     INPUT RAWCAT.
018000     IF       NOT WS-Rawcat-OK
018100              DISPLAY "PB010 - CANNOT OPEN RAWCAT - "
018200                      WS-Rawcat-Status
018300              GO TO BB999-Main-Exit.
018400     OPEN     OUTPUT CATALOG.
018500     IF       NOT WS-Catalog-OK
018600              DISPLAY "PB010 - CANNOT OPEN CATALOG - "
018700                      WS-Catalog-Status
018800              CLOSE RAWCAT
018900              GO TO BB999-Main-Exit.
019000     PERFORM  BB008-Read-Rawcat.
019100*
019200 BB008-Read-Rawcat.
019300     READ     RAWCAT INTO PB-CAT-RECORD
019400              AT END    MOVE "Y" TO WS-EOF-SW
019500              NOT AT END ADD 1 TO WS-Recs-Read.
019600*
019700 BB010-Enrich-Catalog.
019800     IF       PB-CAT-PRICE = ZERO
019900              ADD  1 TO WS-Recs-Skipped
020000              PERFORM BB008-Read-Rawcat
020100              GO TO BB010-EXIT.
020200*
020300     MOVE     PB-CAT-STOCK TO WS-Stock-Upper.
020400     INSPECT  WS-Stock-Upper CONVERTING
020500              "abcdefghijklmnopqrstuvwxyz" TO
020600              "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
020700     MOVE     ZERO TO WS-Tally.
020800     INSPECT  WS-Stock-Upper TALLYING WS-Tally
020900              FOR ALL "OUT OF STOCK".
021000     IF       WS-Tally = ZERO
021100              INSPECT WS-Stock-Upper TALLYING WS-Tally
021200                      FOR ALL "UP COMING".
021300     IF       WS-Tally > ZERO
021400              ADD  1 TO WS-Recs-Skipped
021500              PERFORM BB008-Read-Rawcat
021600              GO TO BB010-EXIT.
021700*
021800     PERFORM  BB020-Duty-Uplift.
021900     PERFORM  BB030-Derive-Specs.
022000     PERFORM  BB060-Score-Component.
022100*
022200     IF       PB-CAT-STOCK-OK
022300              SET PB-CAT-STOCK-IND-YES TO TRUE.
022400     IF       NOT PB-CAT-STOCK-OK
022500              SET PB-CAT-STOCK-IND-NO TO TRUE.
022600*
022700     PERFORM  BB070-Count-Category.
022800     WRITE    CATALOG-RECORD FROM PB-CAT-RECORD.
022900     IF       NOT WS-Catalog-OK
023000              DISPLAY "PB010 - WRITE FAILED - " WS-Catalog-Status
023100              GO TO BB999-Main-Exit.
023200     ADD      1 TO WS-Recs-Written.
023300     PERFORM  BB008-Read-Rawcat.
023400 BB010-EXIT.
023500     EXIT.
023600*
023700*****************************************************************
023800*  BB020 - 15% IMPORT DUTY UPLIFT, INTEGER TRUNCATION.
023900*****************************************************************
024000*
024100 BB020-Duty-Uplift.
024200     COMPUTE  WS-Price-Centiwork = PB-CAT-PRICE * 115.
024300     DIVIDE   WS-Price-Centiwork BY 100
024400              GIVING PB-CAT-PRICE
024500              REMAINDER WS-Divide-Remainder.
024600*
024700*****************************************************************
024800*  BB030 - FILL IN ANY BLANK SPEC FIELDS FROM THE COMPONENT NAME.
024900*****************************************************************
025000*
025100 BB030-Derive-Specs.
025200     MOVE     PB-CAT-NAME TO WS-Name-Upper.
025300     INSPECT  WS-Name-Upper CONVERTING
025400              "abcdefghijklmnopqrstuvwxyz" TO
025500              "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
025600*
025700     IF       (PB-CAT-IS-CPU OR PB-CAT-IS-MOBO)
025800        AND   PB-CAT-SOCKET = SPACES
025900              PERFORM BB031-Scan-Cpu-Socket.
026000*
026100     MOVE     ZERO TO WS-Tally.
026200     UNSTRING WS-Name-Upper DELIMITED BY ALL SPACES
026300              INTO WS-Word-1  WS-Word-2  WS-Word-3  WS-Word-4
026400                   WS-Word-5  WS-Word-6  WS-Word-7  WS-Word-8
026500                   WS-Word-9  WS-Word-10 WS-Word-11 WS-Word-12
026600              TALLYING IN WS-Word-Count.
026700*
026800     PERFORM  BB032-Scan-Word
026900              VARYING WS-Word-Ndx FROM 1 BY 1
027000              UNTIL WS-Word-Ndx > WS-Word-Count.
027100*
027200*****************************************************************
027300*  BB031 - SOCKET TOKEN ON CPU/MOTHERBOARD RECORDS.
027400*****************************************************************
027500*
027600 BB031-Scan-Cpu-Socket.
027700     MOVE     ZERO TO WS-Tally.
027800     INSPECT  WS-Name-Upper TALLYING WS-Tally FOR ALL "AM4".
027900     IF       WS-Tally > ZERO
028000              MOVE "AM4" TO PB-CAT-SOCKET
028100              GO TO BB031-EXIT.
028200     MOVE     ZERO TO WS-Tally.
028300     INSPECT  WS-Name-Upper TALLYING WS-Tally FOR ALL "AM5".
028400     IF       WS-Tally > ZERO
028500              MOVE "AM5" TO PB-CAT-SOCKET
028600              GO TO BB031-EXIT.
028700     MOVE     ZERO TO WS-Tally.
028800     INSPECT  WS-Name-Upper TALLYING WS-Tally FOR ALL "LGA1700".
028900     IF       WS-Tally > ZERO
029000              MOVE "LGA1700" TO PB-CAT-SOCKET
029100              GO TO BB031-EXIT.
029200     MOVE     ZERO TO WS-Tally.
029300     INSPECT  WS-Name-Upper TALLYING WS-Tally FOR ALL "LGA1200".
029400     IF       WS-Tally > ZERO
029500              MOVE "LGA1200" TO PB-CAT-SOCKET.
029600 BB031-EXIT.
029700     EXIT.
029800*
029900*****************************************************************
030000*  BB032 - ONE WORD OF THE NAME - TEST SUFFIX AND UNIT TOKENS.
030100*****************************************************************
030200*
030300 BB032-Scan-Word.
030400     PERFORM  BB033-Get-Word-Length.
030500     IF       WS-Word-Len = ZERO
030600              GO TO BB032-EXIT.
030700*
030800     IF       WS-Word (WS-Word-Ndx) = "DDR4"
030900              MOVE "DDR4" TO PB-CAT-RAM-TYPE
031000              GO TO BB032-EXIT.
031100     IF       WS-Word (WS-Word-Ndx) = "DDR5"
031200              MOVE "DDR5" TO PB-CAT-RAM-TYPE
031300              GO TO BB032-EXIT.
031400     IF       WS-Word (WS-Word-Ndx) = "NVME"
031500              MOVE "NVME" TO PB-CAT-STOR-TYPE
031600              GO TO BB032-EXIT.
031700     IF       WS-Word (WS-Word-Ndx) = "SSD"
031800        AND   PB-CAT-STOR-TYPE = SPACES
031900              MOVE "SSD" TO PB-CAT-STOR-TYPE.
032000     IF       WS-Word (WS-Word-Ndx) = "SSD"
032100              GO TO BB032-EXIT.
032200     IF       WS-Word (WS-Word-Ndx) = "HDD"
032300        AND   PB-CAT-STOR-TYPE = SPACES
032400              MOVE "HDD" TO PB-CAT-STOR-TYPE.
032500     IF       WS-Word (WS-Word-Ndx) = "HDD"
032600              GO TO BB032-EXIT.
032700*
032800     IF       WS-Word-Len > 2 AND
032900              WS-Word (WS-Word-Ndx) (WS-Word-Len - 1:2) = "GB"
033000              MOVE WS-Word (WS-Word-Ndx) (1:WS-Word-Len - 2)
033100                                          TO WS-Digit-Src
033200              PERFORM BB034-Extract-Digits
033300              PERFORM BB035-Apply-Gb-Value
033400              GO TO BB032-EXIT.
033500*
033600     IF       WS-Word-Len > 2 AND
033700              WS-Word (WS-Word-Ndx) (WS-Word-Len - 1:2) = "TB"
033800              MOVE WS-Word (WS-Word-Ndx) (1:WS-Word-Len - 2)
033900                                          TO WS-Digit-Src
034000              PERFORM BB034-Extract-Digits
034100              PERFORM BB037-Apply-Tb-Value
034200              GO TO BB032-EXIT.
034300*
034400     IF       WS-Word-Len > 3 AND
034500              WS-Word (WS-Word-Ndx) (WS-Word-Len - 2:3) = "MHZ"
034600              MOVE WS-Word (WS-Word-Ndx) (1:WS-Word-Len - 3)
034700                                          TO WS-Digit-Src
034800              PERFORM BB034-Extract-Digits
034900              PERFORM BB038-Apply-Mhz-Value
035000              GO TO BB032-EXIT.
035100*
035200     IF       WS-Word-Len > 4 AND
035300              WS-Word (WS-Word-Ndx) (WS-Word-Len - 3:4) = "CORE"
035400              MOVE WS-Word (WS-Word-Ndx) (1:WS-Word-Len - 4)
035500                                          TO WS-Digit-Src
035600              PERFORM BB034-Extract-Digits
035700              PERFORM BB039-Apply-Core-Value
035800              GO TO BB032-EXIT.
035900     IF       WS-Word-Len > 5 AND
036000              WS-Word (WS-Word-Ndx) (WS-Word-Len - 4:5) = "CORES"
036100              MOVE WS-Word (WS-Word-Ndx) (1:WS-Word-Len - 5)
036200                                          TO WS-Digit-Src
036300              PERFORM BB034-Extract-Digits
036400              PERFORM BB039-Apply-Core-Value
036500              GO TO BB032-EXIT.
036600*
036700     PERFORM  BB041-Check-Gen-Lookahead.
036800 BB032-EXIT.
036900     EXIT.
037000*
037100*****************************************************************
037200*  BB033 - BACKWARDS SCAN TO FIND THE REAL LENGTH OF A WORD
037300*  (THE TABLE ELEMENT IS SPACE-PADDED OUT TO 14 CHARACTERS).
037400*****************************************************************
037500*
037600 BB033-Get-Word-Length.
037700     MOVE     14 TO WS-Scan-Pos.
037800     MOVE     ZERO TO WS-Word-Len.
037900     PERFORM  BB910-Backscan THRU BB910-EXIT
038000              UNTIL WS-Scan-Pos = ZERO OR WS-Word-Len NOT = ZERO.
038100*
038200 BB910-Backscan.
038300     IF       WS-Word (WS-Word-Ndx) (WS-Scan-Pos:1) NOT = SPACE
038400              MOVE WS-Scan-Pos TO WS-Word-Len
038500              GO TO BB910-EXIT.
038600     SUBTRACT 1 FROM WS-Scan-Pos.
038700 BB910-EXIT.
038800     EXIT.
038900*
039000*****************************************************************
039100*  BB034 - TURN A LEADING DIGIT STRING INTO A BINARY NUMBER.
039200*****************************************************************
039300*
039400 BB034-Extract-Digits.
039500     MOVE     ZERO TO WS-Digit-Result.
039600     IF       WS-Digit-Src IS NOT NUMERIC
039700              GO TO BB034-EXIT.
039800     MOVE     WS-Digit-Src TO WS-Digit-Result.
039900 BB034-EXIT.
040000     EXIT.
040100*
040200*****************************************************************
040300*  BB035 - A "<N>GB" WORD APPLIES TO RAM, GPU OR STORAGE
040400*          DEPENDING ON THE CATEGORY OF THE CURRENT RECORD.
040500*****************************************************************
040600*
040700 BB035-Apply-Gb-Value.
040800     IF       PB-CAT-IS-RAM
040900              MOVE WS-Digit-Result TO PB-CAT-RAM-CAP-GB.
041000     IF       PB-CAT-IS-GPU
041100              MOVE WS-Digit-Result TO PB-CAT-GPU-MEM-GB.
041200     IF       PB-CAT-IS-STORAGE
041300              MOVE WS-Digit-Result TO PB-CAT-STOR-CAP-GB.
041400*
041500*****************************************************************
041600*  BB036 - TEST "<N>TH/ND/RD/ST" IMMEDIATELY BEFORE A "GEN" WORD.
041700*****************************************************************
041800*
041900 BB036-Test-Gen-Suffix.
042000     MOVE     "N" TO WS-Gen-Suffix-OK.
042100     IF       WS-Word-Len < 3
042200              GO TO BB036-EXIT.
042300     IF       WS-Word (WS-Word-Ndx) (WS-Word-Len - 1:2) = "TH"
042400        OR    WS-Word (WS-Word-Ndx) (WS-Word-Len - 1:2) = "ND"
042500        OR    WS-Word (WS-Word-Ndx) (WS-Word-Len - 1:2) = "RD"
042600        OR    WS-Word (WS-Word-Ndx) (WS-Word-Len - 1:2) = "ST"
042700              MOVE WS-Word (WS-Word-Ndx) (1:WS-Word-Len - 2)
042800                                          TO WS-Digit-Src
042900              PERFORM BB034-Extract-Digits
043000              MOVE "Y" TO WS-Gen-Suffix-OK.
043100 BB036-EXIT.
043200     EXIT.
043300*
043400*****************************************************************
043500*  BB037/38/39 - APPLY A UNIT VALUE ONLY WHEN THE CATEGORY FITS.
043600*****************************************************************
043700*
043800 BB037-Apply-Tb-Value.
043900     IF       PB-CAT-IS-STORAGE
044000              COMPUTE PB-CAT-STOR-CAP-GB = WS-Digit-Result * 1024.
044100*
044200 BB038-Apply-Mhz-Value.
044300     IF       PB-CAT-IS-RAM
044400              MOVE WS-Digit-Result TO PB-CAT-RAM-SPEED.
044500*
044600 BB039-Apply-Core-Value.
044700     IF       PB-CAT-IS-CPU
044800              MOVE WS-Digit-Result TO PB-CAT-CPU-CORES.
044900*
045000*****************************************************************
045100*  BB041 - "<N>TH GEN" LOOKAHEAD ON A CPU RECORD ONLY.
045200*****************************************************************
045300*
045400 BB041-Check-Gen-Lookahead.
045500     IF       NOT PB-CAT-IS-CPU
045600              GO TO BB041-EXIT.
045700     IF       WS-Word-Ndx NOT < WS-Word-Count
045800              GO TO BB041-EXIT.
045900     SET      WS-Word-Ndx UP BY 1.
046000     IF       WS-Word (WS-Word-Ndx) NOT = "GEN"
046100              SET WS-Word-Ndx DOWN BY 1
046200              GO TO BB041-EXIT.
046300     SET      WS-Word-Ndx DOWN BY 1.
046400     PERFORM  BB036-Test-Gen-Suffix.
046500     IF       NOT WS-Gen-Suffix-Is-OK
046600              GO TO BB041-EXIT.
046700     SET      WS-Word-Ndx UP BY 1.
046800     MOVE     WS-Digit-Result TO PB-CAT-CPU-GEN.
046900 BB041-EXIT.
047000     EXIT.
047100*
047200*****************************************************************
047300*  BB060 - PERFORMANCE SCORE, BASE 50, CAPPED AT 100.
047400*****************************************************************
047500*
047600 BB060-Score-Component.
047700     MOVE     50 TO WS-Score.
047800     IF       PB-CAT-IS-CPU
047900              PERFORM BB061-Score-Cpu
048000              GO TO BB065-Cap-Score.
048100     IF       PB-CAT-IS-GPU
048200              PERFORM BB062-Score-Gpu
048300              GO TO BB065-Cap-Score.
048400     IF       PB-CAT-IS-RAM
048500              PERFORM BB063-Score-Ram
048600              GO TO BB065-Cap-Score.
048700     IF       PB-CAT-IS-STORAGE
048800              PERFORM BB064-Score-Storage.
048900 BB065-Cap-Score.
049000     IF       WS-Score > 100
049100              MOVE 100 TO WS-Score.
049200     IF       WS-Score < 0
049300              MOVE 0 TO WS-Score.
049400     MOVE     WS-Score TO PB-CAT-PERF-SCORE.
049500*
049600 BB061-Score-Cpu.
049700     MOVE     PB-CAT-CPU-CORES TO WS-Cores-Used.
049800     IF       WS-Cores-Used = ZERO
049900              MOVE 4 TO WS-Cores-Used.
050000     COMPUTE  WS-Bonus = WS-Cores-Used * 5.
050100     IF       WS-Bonus > 30
050200              MOVE 30 TO WS-Bonus.
050300     ADD      WS-Bonus TO WS-Score.
050400*
050500     MOVE     PB-CAT-CPU-GEN TO WS-Gen-Used.
050600     IF       WS-Gen-Used = ZERO
050700              MOVE 10 TO WS-Gen-Used.
050800     COMPUTE  WS-Bonus = (WS-Gen-Used - 10) * 3.
050900     IF       WS-Bonus > 20
051000              MOVE 20 TO WS-Bonus.
051100     ADD      WS-Bonus TO WS-Score.
051200*
051300     MOVE     ZERO TO WS-Tally.
051400     INSPECT  WS-Name-Upper TALLYING WS-Tally FOR ALL "I9".
051500     IF       WS-Tally = ZERO
051600              INSPECT WS-Name-Upper TALLYING WS-Tally
051700                      FOR ALL "RYZEN 9".
051800     IF       WS-Tally > ZERO
051900              ADD 20 TO WS-Score
052000              GO TO BB061-EXIT.
052100     MOVE     ZERO TO WS-Tally.
052200     INSPECT  WS-Name-Upper TALLYING WS-Tally FOR ALL "I7".
052300     IF       WS-Tally = ZERO
052400              INSPECT WS-Name-Upper TALLYING WS-Tally
052500                      FOR ALL "RYZEN 7".
052600     IF       WS-Tally > ZERO
052700              ADD 15 TO WS-Score
052800              GO TO BB061-EXIT.
052900     MOVE     ZERO TO WS-Tally.
053000     INSPECT  WS-Name-Upper TALLYING WS-Tally FOR ALL "I5".
053100     IF       WS-Tally = ZERO
053200              INSPECT WS-Name-Upper TALLYING WS-Tally
053300                      FOR ALL "RYZEN 5".
053400     IF       WS-Tally > ZERO
053500              ADD 10 TO WS-Score.
053600 BB061-EXIT.
053700     EXIT.
053800*
053900 BB062-Score-Gpu.
054000     MOVE     PB-CAT-GPU-MEM-GB TO WS-Gpu-Mem-Used.
054100     IF       WS-Gpu-Mem-Used = ZERO
054200              MOVE 4 TO WS-Gpu-Mem-Used.
054300     COMPUTE  WS-Bonus = WS-Gpu-Mem-Used * 3.
054400     IF       WS-Bonus > 25
054500              MOVE 25 TO WS-Bonus.
054600     ADD      WS-Bonus TO WS-Score.
054700*
054800     MOVE     ZERO TO WS-Tally.
054900     INSPECT  WS-Name-Upper TALLYING WS-Tally FOR ALL "4090".
055000     IF       WS-Tally > ZERO
055100              ADD 40 TO WS-Score
055200              GO TO BB062-EXIT.
055300     MOVE     ZERO TO WS-Tally.
055400     INSPECT  WS-Name-Upper TALLYING WS-Tally FOR ALL "4080".
055500     IF       WS-Tally > ZERO
055600              ADD 35 TO WS-Score
055700              GO TO BB062-EXIT.
055800     MOVE     ZERO TO WS-Tally.
055900     INSPECT  WS-Name-Upper TALLYING WS-Tally FOR ALL "4070".
056000     IF       WS-Tally > ZERO
056100              ADD 30 TO WS-Score
056200              GO TO BB062-EXIT.
056300     MOVE     ZERO TO WS-Tally.
056400     INSPECT  WS-Name-Upper TALLYING WS-Tally FOR ALL "4060".
056500     IF       WS-Tally > ZERO
056600              ADD 25 TO WS-Score
056700              GO TO BB062-EXIT.
056800     MOVE     ZERO TO WS-Tally.
056900     INSPECT  WS-Name-Upper TALLYING WS-Tally FOR ALL "3070".
057000     IF       WS-Tally > ZERO
057100              ADD 20 TO WS-Score
057200              GO TO BB062-EXIT.
057300     MOVE     ZERO TO WS-Tally.
057400     INSPECT  WS-Name-Upper TALLYING WS-Tally FOR ALL "3060".
057500     IF       WS-Tally > ZERO
057600              ADD 15 TO WS-Score.
057700 BB062-EXIT.
057800     EXIT.
057900*
058000 BB063-Score-Ram.
058100     MOVE     PB-CAT-RAM-CAP-GB TO WS-Ram-Cap-Used.
058200     IF       WS-Ram-Cap-Used = ZERO
058300              MOVE 8 TO WS-Ram-Cap-Used.
058400     COMPUTE  WS-Bonus = WS-Ram-Cap-Used * 2.
058500     IF       WS-Bonus > 20
058600              MOVE 20 TO WS-Bonus.
058700     ADD      WS-Bonus TO WS-Score.
058800*
058900     MOVE     PB-CAT-RAM-SPEED TO WS-Ram-Speed-Used.
059000     IF       WS-Ram-Speed-Used = ZERO
059100              MOVE 2400 TO WS-Ram-Speed-Used.
059200     COMPUTE  WS-Bonus = (WS-Ram-Speed-Used - 2400) / 100.
059300     IF       WS-Bonus > 15
059400              MOVE 15 TO WS-Bonus.
059500     ADD      WS-Bonus TO WS-Score.
059600*
059700     IF       PB-CAT-RAM-IS-DDR5
059800              ADD 10 TO WS-Score.
059900 BB063-EXIT.
060000     EXIT.
060100*
060200 BB064-Score-Storage.
060300     MOVE     PB-CAT-STOR-CAP-GB TO WS-Stor-Cap-Used.
060400     IF       WS-Stor-Cap-Used = ZERO
060500              MOVE 256 TO WS-Stor-Cap-Used.
060600     COMPUTE  WS-Bonus = WS-Stor-Cap-Used / 100.
060700     IF       WS-Bonus > 20
060800              MOVE 20 TO WS-Bonus.
060900     ADD      WS-Bonus TO WS-Score.
061000*
061100     IF       PB-CAT-STOR-IS-NVME
061200              ADD 20 TO WS-Score.
061300     IF       PB-CAT-STOR-IS-SSD
061400              ADD 10 TO WS-Score.
061500 BB064-EXIT.
061600     EXIT.
061700*
061800*****************************************************************
061900*  BB070 - BUMP THE CONTROL TOTAL FOR THE RECORD'S CATEGORY.
062000*****************************************************************
062100*
062200 BB070-Count-Category.
062300     IF       PB-CAT-IS-CPU
062400              ADD 1 TO WS-Cnt-Cpu.
062500     IF       PB-CAT-IS-GPU
062600              ADD 1 TO WS-Cnt-Gpu.
062700     IF       PB-CAT-IS-RAM
062800              ADD 1 TO WS-Cnt-Ram.
062900     IF       PB-CAT-IS-MOBO
063000              ADD 1 TO WS-Cnt-Mobo.
063100     IF       PB-CAT-IS-STORAGE
063200              ADD 1 TO WS-Cnt-Storage.
063300     IF       PB-CAT-IS-PSU
063400              ADD 1 TO WS-Cnt-Psu.
063500     IF       PB-CAT-IS-CASE
063600              ADD 1 TO WS-Cnt-Case.
063700     IF       PB-CAT-IS-COOLING
063800              ADD 1 TO WS-Cnt-Cooling.
063900*
064000 BB090-Write-Totals.
064100     DISPLAY  "PB010 - RECORDS READ    - " WS-Recs-Read.
064200     DISPLAY  "PB010 - RECORDS SKIPPED - " WS-Recs-Skipped.
064300     DISPLAY  "PB010 - RECORDS WRITTEN - " WS-Recs-Written.
064400     PERFORM  BB091-Display-Category-Count
064500              VARYING WS-Cnt-Ndx FROM 1 BY 1
064600              UNTIL WS-Cnt-Ndx > 8.
064700*
064800 BB091-Display-Category-Count.
064900     DISPLAY  "PB010 - CATEGORY " WS-Cnt-Ndx " COUNT - "
065000              WS-Cnt-Entry (WS-Cnt-Ndx).
065100*
065200 BB999-Main-Exit.
065300     CLOSE    RAWCAT CATALOG.
065400     STOP     RUN.
065500*
