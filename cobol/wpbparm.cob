000100*****************************************************************
000200*                                                                *
000300*   PARAMETER TABLES FOR THE BUILD RECOMMENDATION ENGINE        *
000400*        (BUDGET %, SOCKET/CHIPSET, TIER, WATTAGE)              *
000500*                                                                *
000600*****************************************************************
000700* 14/05/95 arc - NOTE LEFT ON CALX/LWT/STAX/SWT - ALL FOUR RATE
000800*                TABLES ARE THE SAME SHAPE AND SHOULD REALLY BE
000900*                ONE TABLE.  NEVER ACTIONED - LEAVING AS A HINT.
001000* 22/11/04 ms  - TAKEN AT ITS WORD - THE FOUR OLD TAX-RATE
001100*                COPYBOOKS (CALX/LWT/STAX/SWT) ARE COLLAPSED INTO
001200*                THIS ONE PARAMETER COPYBOOK FOR THE PC BUILD
001300*                WORK, CARRYING LOOKUP TABLES INSTEAD OF RATES.
001400* 30/08/11 tkr - POPULATED VIA THE OLD "LITERAL FILLER REDEFINED
001500*                AS A TABLE" TRICK SO NO LOAD PROGRAM IS NEEDED -
001600*                VALUES ARE FIXED BY HEAD OFFICE, NOT BY BRANCH.
001700* 17/02/16 fh  - ADDED THE GPU WATTAGE TABLE FOR THE PSU STEP.
001800* 05/09/23 tkr - ADDED THE SOCKET/RAM-GENERATION MINI-TABLE.
001900*
002000*****************************************************************
002100*  TABLE 1 - BUDGET ALLOCATION PERCENTAGE BY CATEGORY/PURPOSE.
002200*  ROWS:  GPU CPU RAM MOTHERBOARD STORAGE PSU CASE COOLING
002300*  COLS:  GAMING-BUDGET GAMING-MID GAMING-HIGH OFFICE
002400*         PRODUCTIVITY CONTENT-CREATION
002500*  ONLY THE THREE GAMING COLUMNS DRIVE PB020 TODAY - THE REST
002600*  ARE KEPT FOR WHEN HEAD OFFICE ASKS FOR THE OTHER PURPOSES.
002700*****************************************************************
002800 01  PB-PARM-ALLOC-LITERALS.
002900*                                       ---- GPU ----
003000     03  FILLER   PIC V99  COMP-3  VALUE .35.
003100     03  FILLER   PIC V99  COMP-3  VALUE .40.
003200     03  FILLER   PIC V99  COMP-3  VALUE .45.
003300     03  FILLER   PIC V99  COMP-3  VALUE .05.
003400     03  FILLER   PIC V99  COMP-3  VALUE .08.
003500     03  FILLER   PIC V99  COMP-3  VALUE .25.
003600*                                       ---- CPU ----
003700     03  FILLER   PIC V99  COMP-3  VALUE .20.
003800     03  FILLER   PIC V99  COMP-3  VALUE .22.
003900     03  FILLER   PIC V99  COMP-3  VALUE .25.
004000     03  FILLER   PIC V99  COMP-3  VALUE .30.
004100     03  FILLER   PIC V99  COMP-3  VALUE .35.
004200     03  FILLER   PIC V99  COMP-3  VALUE .30.
004300*                                       ---- RAM ----
004400     03  FILLER   PIC V99  COMP-3  VALUE .12.
004500     03  FILLER   PIC V99  COMP-3  VALUE .12.
004600     03  FILLER   PIC V99  COMP-3  VALUE .10.
004700     03  FILLER   PIC V99  COMP-3  VALUE .20.
004800     03  FILLER   PIC V99  COMP-3  VALUE .25.
004900     03  FILLER   PIC V99  COMP-3  VALUE .20.
005000*                                       -- MOTHERBOARD --
005100     03  FILLER   PIC V99  COMP-3  VALUE .10.
005200     03  FILLER   PIC V99  COMP-3  VALUE .08.
005300     03  FILLER   PIC V99  COMP-3  VALUE .08.
005400     03  FILLER   PIC V99  COMP-3  VALUE .15.
005500     03  FILLER   PIC V99  COMP-3  VALUE .10.
005600     03  FILLER   PIC V99  COMP-3  VALUE .08.
005700*                                       ---- STORAGE ----
005800     03  FILLER   PIC V99  COMP-3  VALUE .08.
005900     03  FILLER   PIC V99  COMP-3  VALUE .08.
006000     03  FILLER   PIC V99  COMP-3  VALUE .06.
006100     03  FILLER   PIC V99  COMP-3  VALUE .20.
006200     03  FILLER   PIC V99  COMP-3  VALUE .15.
006300     03  FILLER   PIC V99  COMP-3  VALUE .10.
006400*                                       ---- PSU ----
006500     03  FILLER   PIC V99  COMP-3  VALUE .08.
006600     03  FILLER   PIC V99  COMP-3  VALUE .06.
006700     03  FILLER   PIC V99  COMP-3  VALUE .04.
006800     03  FILLER   PIC V99  COMP-3  VALUE .05.
006900     03  FILLER   PIC V99  COMP-3  VALUE .05.
007000     03  FILLER   PIC V99  COMP-3  VALUE .05.
007100*                                       ---- CASE ----
007200     03  FILLER   PIC V99  COMP-3  VALUE .05.
007300     03  FILLER   PIC V99  COMP-3  VALUE .03.
007400     03  FILLER   PIC V99  COMP-3  VALUE .02.
007500     03  FILLER   PIC V99  COMP-3  VALUE .05.
007600     03  FILLER   PIC V99  COMP-3  VALUE .02.
007700     03  FILLER   PIC V99  COMP-3  VALUE .02.
007800*                                       ---- COOLING ----
007900*                                  OFFICE/PRODUCTIVITY/CONTENT
008000*                                  NOT SET BY HEAD OFFICE - ZERO.
008100     03  FILLER   PIC V99  COMP-3  VALUE .02.
008200     03  FILLER   PIC V99  COMP-3  VALUE .01.
008300     03  FILLER   PIC V99  COMP-3  VALUE .00.
008400     03  FILLER   PIC V99  COMP-3  VALUE .00.
008500     03  FILLER   PIC V99  COMP-3  VALUE .00.
008600     03  FILLER   PIC V99  COMP-3  VALUE .00.
008700*
008800 01  PB-PARM-ALLOC-TABLE REDEFINES PB-PARM-ALLOC-LITERALS.
008900     03  PB-ALLOC-CAT-ROW OCCURS 8 TIMES
009000                          INDEXED BY PB-ALLOC-CAT-NDX.
009100         05  PB-ALLOC-PCT PIC V99 COMP-3 OCCURS 6 TIMES
009200                          INDEXED BY PB-ALLOC-PUR-NDX.
009300*                        1=GAMING-BUDGET 2=GAMING-MID 3=GAMING-HI
009400*                        4=OFFICE 5=PRODUCTIVITY 6=CONTENT-CREATE
009500*
009600*****************************************************************
009700*  TABLE 2 - CPU SOCKET TO COMPATIBLE MOTHERBOARD CHIPSETS.
009800*  UNKNOWN SOCKET CARRIES A ZERO COUNT - NO CHIPSET FILTER
009900*  IS APPLIED BY PB020 IN THAT CASE.
010000*****************************************************************
010100 01  PB-PARM-SOCKET-LITERALS.
010200     03  FILLER  PIC X(8)  VALUE "AM4".
010300     03  FILLER  PIC 9     COMP     VALUE 5.
010400     03  FILLER  PIC X(8)  VALUE "B450".
010500     03  FILLER  PIC X(8)  VALUE "B550".
010600     03  FILLER  PIC X(8)  VALUE "X470".
010700     03  FILLER  PIC X(8)  VALUE "X570".
010800     03  FILLER  PIC X(8)  VALUE "A520".
010900     03  FILLER  PIC X(8)  VALUE SPACE.
011000     03  FILLER  PIC X(8)  VALUE "AM5".
011100     03  FILLER  PIC 9     COMP     VALUE 4.
011200     03  FILLER  PIC X(8)  VALUE "B650".
011300     03  FILLER  PIC X(8)  VALUE "X670".
011400     03  FILLER  PIC X(8)  VALUE "B650E".
011500     03  FILLER  PIC X(8)  VALUE "X670E".
011600     03  FILLER  PIC X(8)  VALUE SPACE.
011700     03  FILLER  PIC X(8)  VALUE SPACE.
011800     03  FILLER  PIC X(8)  VALUE "LGA1700".
011900     03  FILLER  PIC 9     COMP     VALUE 6.
012000     03  FILLER  PIC X(8)  VALUE "B660".
012100     03  FILLER  PIC X(8)  VALUE "H670".
012200     03  FILLER  PIC X(8)  VALUE "Z690".
012300     03  FILLER  PIC X(8)  VALUE "B760".
012400     03  FILLER  PIC X(8)  VALUE "H770".
012500     03  FILLER  PIC X(8)  VALUE "Z790".
012600     03  FILLER  PIC X(8)  VALUE "LGA1200".
012700     03  FILLER  PIC 9     COMP     VALUE 6.
012800     03  FILLER  PIC X(8)  VALUE "B460".
012900     03  FILLER  PIC X(8)  VALUE "H470".
013000     03  FILLER  PIC X(8)  VALUE "Z490".
013100     03  FILLER  PIC X(8)  VALUE "B560".
013200     03  FILLER  PIC X(8)  VALUE "H570".
013300     03  FILLER  PIC X(8)  VALUE "Z590".
013400*
013500 01  PB-PARM-SOCKET-TABLE REDEFINES PB-PARM-SOCKET-LITERALS.
013600     03  PB-SOCK-ROW OCCURS 4 TIMES INDEXED BY PB-SOCK-NDX.
013700         05  PB-SOCK-NAME       PIC X(8).
013800         05  PB-SOCK-NUM-CHIPS  PIC 9    COMP.
013900         05  PB-SOCK-CHIPSET    PIC X(8) OCCURS 6 TIMES
014000                                INDEXED BY PB-CHIP-NDX.
014100*
014200*****************************************************************
014300*  TABLE 3 - SOCKETS THAT TAKE DDR5 - ALL OTHERS TAKE DDR4.
014400*****************************************************************
014500 01  PB-PARM-DDR5-LITERALS.
014600     03  FILLER  PIC X(8)  VALUE "AM5".
014700     03  FILLER  PIC X(8)  VALUE "LGA1700".
014800*
014900 01  PB-PARM-DDR5-TABLE REDEFINES PB-PARM-DDR5-LITERALS.
015000     03  PB-DDR5-SOCKET  PIC X(8) OCCURS 2 TIMES
015100                         INDEXED BY PB-DDR5-NDX.
015200*
015300*****************************************************************
015400*  TABLE 4 - CPU TIER KEYWORDS.  TESTED IN ORDER HIGH, MID, LOW -
015500*  FIRST KEYWORD FOUND IN THE COMPONENT NAME WINS.  NO HIT = MID.
015600*****************************************************************
015700 01  PB-PARM-CPU-TIER-LITERALS.
015800     03  FILLER  PIC X(1)   VALUE "H".
015900     03  FILLER  PIC X(12)  VALUE "I9".
016000     03  FILLER  PIC X(1)   VALUE "H".
016100     03  FILLER  PIC X(12)  VALUE "I7".
016200     03  FILLER  PIC X(1)   VALUE "H".
016300     03  FILLER  PIC X(12)  VALUE "RYZEN 9".
016400     03  FILLER  PIC X(1)   VALUE "H".
016500     03  FILLER  PIC X(12)  VALUE "RYZEN 7".
016600     03  FILLER  PIC X(1)   VALUE "M".
016700     03  FILLER  PIC X(12)  VALUE "I5".
016800     03  FILLER  PIC X(1)   VALUE "M".
016900     03  FILLER  PIC X(12)  VALUE "RYZEN 5".
017000     03  FILLER  PIC X(1)   VALUE "L".
017100     03  FILLER  PIC X(12)  VALUE "I3".
017200     03  FILLER  PIC X(1)   VALUE "L".
017300     03  FILLER  PIC X(12)  VALUE "RYZEN 3".
017400     03  FILLER  PIC X(1)   VALUE "L".
017500     03  FILLER  PIC X(12)  VALUE "PENTIUM".
017600     03  FILLER  PIC X(1)   VALUE "L".
017700     03  FILLER  PIC X(12)  VALUE "CELERON".
017800*
017900 01  PB-PARM-CPU-TIER-TABLE REDEFINES PB-PARM-CPU-TIER-LITERALS.
018000     03  PB-CPU-TIER-ROW OCCURS 10 TIMES
018100                         INDEXED BY PB-CPU-TIER-NDX.
018200         05  PB-CPU-TIER-CODE     PIC X(1).
018300*                                  H=HIGH  M=MID  L=LOW
018400         05  PB-CPU-TIER-KEYWORD  PIC X(12).
018500*
018600*****************************************************************
018700*  TABLE 5 - GPU TIER KEYWORDS.  SAME SEARCH ORDER AS TABLE 4.
018800*  NOTE "4070 TI" IS LISTED AHEAD OF "4070" - CONTAINMENT ORDER
018900*  MATTERS OR EVERY 4070 TI CARD SCORES AS A PLAIN 4070.
019000*****************************************************************
019100 01  PB-PARM-GPU-TIER-LITERALS.
019200     03  FILLER  PIC X(1)   VALUE "H".
019300     03  FILLER  PIC X(12)  VALUE "4090".
019400     03  FILLER  PIC X(1)   VALUE "H".
019500     03  FILLER  PIC X(12)  VALUE "4080".
019600     03  FILLER  PIC X(1)   VALUE "H".
019700     03  FILLER  PIC X(12)  VALUE "4070 TI".
019800     03  FILLER  PIC X(1)   VALUE "H".
019900     03  FILLER  PIC X(12)  VALUE "3080".
020000     03  FILLER  PIC X(1)   VALUE "H".
020100     03  FILLER  PIC X(12)  VALUE "3070 TI".
020200     03  FILLER  PIC X(1)   VALUE "M".
020300     03  FILLER  PIC X(12)  VALUE "4070".
020400     03  FILLER  PIC X(1)   VALUE "M".
020500     03  FILLER  PIC X(12)  VALUE "4060 TI".
020600     03  FILLER  PIC X(1)   VALUE "M".
020700     03  FILLER  PIC X(12)  VALUE "3070".
020800     03  FILLER  PIC X(1)   VALUE "M".
020900     03  FILLER  PIC X(12)  VALUE "3060 TI".
021000     03  FILLER  PIC X(1)   VALUE "M".
021100     03  FILLER  PIC X(12)  VALUE "6700".
021200     03  FILLER  PIC X(1)   VALUE "L".
021300     03  FILLER  PIC X(12)  VALUE "4060".
021400     03  FILLER  PIC X(1)   VALUE "L".
021500     03  FILLER  PIC X(12)  VALUE "3060".
021600     03  FILLER  PIC X(1)   VALUE "L".
021700     03  FILLER  PIC X(12)  VALUE "1660".
021800     03  FILLER  PIC X(1)   VALUE "L".
021900     03  FILLER  PIC X(12)  VALUE "1650".
022000*
022100 01  PB-PARM-GPU-TIER-TABLE REDEFINES PB-PARM-GPU-TIER-LITERALS.
022200     03  PB-GPU-TIER-ROW OCCURS 14 TIMES
022300                         INDEXED BY PB-GPU-TIER-NDX.
022400         05  PB-GPU-TIER-CODE     PIC X(1).
022500         05  PB-GPU-TIER-KEYWORD  PIC X(12).
022600*
022700*****************************************************************
022800*  TABLE 6 - GPU NAME TOKEN TO PSU WATTAGE, FIRST HIT IN TABLE
022900*  ORDER WINS.  WATT VALUE LESS THE 300W BASE = GPU DRAW.  NO
023000*  MATCH TAKES THE DEFAULT GPU DRAW OF 200W, SET BY PB020.
023100*****************************************************************
023200 01  PB-PARM-PSU-LITERALS.
023300     03  FILLER  PIC X(12)  VALUE "4090".
023400     03  FILLER  PIC 9(4)   COMP     VALUE 850.
023500     03  FILLER  PIC X(12)  VALUE "4080".
023600     03  FILLER  PIC 9(4)   COMP     VALUE 750.
023700     03  FILLER  PIC X(12)  VALUE "4070 TI".
023800     03  FILLER  PIC 9(4)   COMP     VALUE 700.
023900     03  FILLER  PIC X(12)  VALUE "4070".
024000     03  FILLER  PIC 9(4)   COMP     VALUE 650.
024100     03  FILLER  PIC X(12)  VALUE "4060 TI".
024200     03  FILLER  PIC 9(4)   COMP     VALUE 550.
024300     03  FILLER  PIC X(12)  VALUE "4060".
024400     03  FILLER  PIC 9(4)   COMP     VALUE 500.
024500     03  FILLER  PIC X(12)  VALUE "3070".
024600     03  FILLER  PIC 9(4)   COMP     VALUE 650.
024700     03  FILLER  PIC X(12)  VALUE "3060".
024800     03  FILLER  PIC 9(4)   COMP     VALUE 550.
024900     03  FILLER  PIC X(12)  VALUE "1660".
025000     03  FILLER  PIC 9(4)   COMP     VALUE 450.
025100     03  FILLER  PIC X(12)  VALUE "INTEGRATED".
025200     03  FILLER  PIC 9(4)   COMP     VALUE 400.
025300*
025400 01  PB-PARM-PSU-TABLE REDEFINES PB-PARM-PSU-LITERALS.
025500     03  PB-PSU-ROW OCCURS 10 TIMES INDEXED BY PB-PSU-NDX.
025600         05  PB-PSU-TOKEN   PIC X(12).
025700         05  PB-PSU-WATTS   PIC 9(4) COMP.
025800*
