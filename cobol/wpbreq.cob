000100*****************************************************************
000200*                                                                *
000300*   RECORD DEFINITION FOR THE BUILD REQUEST FILE  (BLDREQ)      *
000400*        USES PB-REQ-ID AS KEY                                  *
000500*                                                                *
000600*****************************************************************
000700*  DETAIL RECORD IS 31 BYTES.  KEY ZERO IS RESERVED FOR A
000800*  FUTURE BATCH HEADER ROW (THE WAY HRS-PAY-HEADER-RECORD USED
000900*  TO CARRY THE PAYROLL BATCH NUMBER) - CC100/DD101 SKIP IT.
001000*
001100* 22/11/04 ms  - CREATED AS PB-REQUEST-RECORD WHEN THE SHOP
001200*                SWITCHED TO PC COMPONENTS.  ONE REQUEST = ONE
001300*                CUSTOMER BUDGET TO BE TURNED INTO A BUILD.
001400* 30/08/11 tkr - ADDED PB-REQ-PURPOSE SO PB020 CAN WEIGHT THE
001500*                BUDGET ALLOCATION TABLE.  VALUE COMES STRAIGHT
001600*                OFF THE WEB ORDER FORM, LOWER CASE, UNDERSCORES
001700*                AND ALL - NOT OUR HOUSE STYLE BUT WE DO NOT
001800*                OWN THAT END OF THE PIPE.
001900* 17/02/16 fh  - REVISED THE 88-LEVELS TO THE SEVEN PURPOSES
002000*                HEAD OFFICE ACTUALLY SENDS - GAMING_BUDGET,
002100*                GAMING_MID, GAMING_HIGH, OFFICE, PRODUCTIVITY,
002200*                CONTENT_CREATION, PROGRAMMING.
002300*
002400 01  PB-REQUEST-RECORD.
002500     03  PB-REQ-ID              PIC 9(4).
002600     03  PB-REQ-PURPOSE         PIC X(16).
002700         88  PB-REQ-IS-GAMING-BUDGET   VALUE "gaming_budget".
002800         88  PB-REQ-IS-GAMING-MID      VALUE "gaming_mid".
002900         88  PB-REQ-IS-GAMING-HIGH     VALUE "gaming_high".
003000         88  PB-REQ-IS-OFFICE          VALUE "office".
003100         88  PB-REQ-IS-PRODUCTIVITY    VALUE "productivity".
003200         88  PB-REQ-IS-CONT-CREATE     VALUE "content_creation".
003300         88  PB-REQ-IS-PROGRAMMING     VALUE "programming".
003400     03  PB-REQ-BUDGET          PIC 9(7).
003500     03  FILLER                 PIC X(4).
003600*
