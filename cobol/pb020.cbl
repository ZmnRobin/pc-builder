000100*****************************************************************
000200*                                                                *
000300*      U2 - BUILD RECOMMENDATION ENGINE (BLDREQ  ==>  BLDOUT)   *
000400*                                                                *
000500*****************************************************************
000600*
000700 IDENTIFICATION   DIVISION.
000800*================
000900*
001000 PROGRAM-ID.      PB020.
001100 AUTHOR.          A R CHOWDHURY.
001200 INSTALLATION.    BINARY BAZAR LTD, DHAKA.
001300 DATE-WRITTEN.    02/09/1988.
001400 DATE-COMPILED.
001500 SECURITY.        BINARY BAZAR LTD - IN HOUSE USE ONLY.
001600*
001700*****************************************************************
001800*  REMARKS.      READS ONE BUILD REQUEST AT A TIME FROM BLDREQ
001900*                (PURPOSE + BUDGET), RUNS THE FIXED SELECTION
002000*                SEQUENCE GPU/CPU/MOTHERBOARD/RAM/STORAGE/PSU/CASE
002100*                AGAINST THE ENRICHED CATALOG HELD IN MEMORY, AND
002200*                WRITES ONE RESULT RECORD PER REQUEST TO
002300*                BLDOUT FOR
002400*                PB030 TO REPORT ON.
002500*
002600*                CALLED MODULES.    NONE.
002700*****************************************************************
002800*
002900*  CHANGE LOG
003000*  ----------
003100* 02/09/88 arc - CREATED AS STK020, THE RE-ORDER QUANTITY
003200*                CALCULATION PASS FOR THE APPLIANCE SUITE.
003300* 02/06/91 arc - 1.01 ADDED THE SUPPLIER-LEAD-TIME ADJUSTMENT -
003400*                WITHDRAWN AGAIN BELOW, 22/11/04.
003500* 09/03/99 arc - 1.02 Y2K REVIEW - NO DATE ARITHMETIC IN THIS
003600*                PROGRAM, NOTHING TO CHANGE.
003700* 22/11/04 ms  - 2.00 RENAMED STK020 TO PB020 AND REWRITTEN FROM
003800*                SCRATCH AS THE PC BUILD SELECTION ENGINE -
003900*                THE OLD
004000*                RE-ORDER QUANTITY LOGIC DOES NOT CARRY OVER.
004100* 30/08/11 tkr - 2.01 ADDED BLDREQ/BLDOUT I/O AND THE EIGHT-STEP
004200*                BUDGET-ALLOCATION SELECTION SEQUENCE AGAINST THE
004300*                PARAMETER TABLES IN WPBPARM.
004400* 17/02/16 fh  - 2.02 ADDED CC600-ANALYZE-BOTTLENECKS.
004500* 05/09/23 tkr - 2.03 OFFICE/PRODUCTIVITY/OTHER PURPOSES NOW SET
004600*                "BUILD PURPOSE NOT IMPLEMENTED" INSTEAD OF
004700*                ABENDING
004800*                THE RUN - HEAD OFFICE SENT A BATCH OF OFFICE
004900*                REQUESTS BY MISTAKE LAST QUARTER.
005000*
005100 ENVIRONMENT      DIVISION.
005200*================
005300 CONFIGURATION    SECTION.
005400*----------------
005500 SPECIAL-NAMES.
005600     C01 IS TOP-OF-FORM.
005700*
005800 INPUT-OUTPUT     SECTION.
005900*----------------
006000 FILE-CONTROL.
006100     SELECT  CATALOG  ASSIGN TO "CATALOG"
006200                       ORGANIZATION IS SEQUENTIAL
006300                       FILE STATUS IS WS-Catalog-Status.
006400     SELECT  BLDREQ   ASSIGN TO "BLDREQ"
006500                       ORGANIZATION IS SEQUENTIAL
006600                       FILE STATUS IS WS-Bldreq-Status.
006700     SELECT  BLDOUT   ASSIGN TO "BLDOUT"
006800                       ORGANIZATION IS SEQUENTIAL
006900                       FILE STATUS IS WS-Bldout-Status.
007000*
007100 DATA             DIVISION.
007200*================
007300 FILE             SECTION.
007400*----------------
007500*
007600 FD  CATALOG.
007700 01  CATALOG-RECORD          PIC X(180).
007800*
007900 FD  BLDREQ.
008000 01  BLDREQ-RECORD           PIC X(31).
008100*
008200 FD  BLDOUT.
008300 01  BLDOUT-RECORD           PIC X(633).
008400*
008500 WORKING-STORAGE  SECTION.
008600*----------------
008700*
008800 77  PB-PROG-NAME            PIC X(15)  VALUE "PB020 (2.03)".
008900*
009000     COPY "wpbcat.cob".
009100*
009200     COPY "wpbreq.cob".
009300*
009400     COPY "wpbres.cob".
009500*
009600     COPY "wpbparm.cob".
009700*
009800 01  WS-File-Status.
009900     03  WS-Catalog-Status   PIC XX.
010000         88  WS-Catalog-OK       VALUE "00".
010100     03  WS-Bldreq-Status    PIC XX.
010200         88  WS-Bldreq-OK        VALUE "00".
010300         88  WS-Bldreq-EOF       VALUE "10".
010400     03  WS-Bldout-Status    PIC XX.
010500         88  WS-Bldout-OK        VALUE "00".
010600*
010700 01  WS-Switches.
010800     03  WS-Cat-EOF-SW       PIC X  VALUE "N".
010900         88  WS-Cat-EOF          VALUE "Y".
011000     03  WS-Req-EOF-SW       PIC X  VALUE "N".
011100         88  WS-Req-EOF          VALUE "Y".
011200*
011300 01  WS-Run-Totals.
011400     03  WS-Reqs-Read        PIC 9(5)  COMP  VALUE ZERO.
011500     03  WS-Builds-OK         PIC 9(5) COMP  VALUE ZERO.
011600     03  WS-Builds-Failed    PIC 9(5)  COMP  VALUE ZERO.
011700     03  WS-Grand-Total      PIC 9(9)  COMP  VALUE ZERO.
011800*
011900*****************************************************************
012000*  IN-MEMORY CATALOG TABLE - LOADED ONCE FROM CC010, SCANNED
012100*  REPEATEDLY BY THE SELECTION STEPS BELOW.  500 SLOTS IS AMPLE -
012200*  THE ENRICHED CATALOG RUNS TO A FEW HUNDRED LINES.
012300*****************************************************************
012400*
012500 01  WS-Catalog-Table.
012600     03  WS-Cat-Entry            OCCURS 500 TIMES
012700                                  INDEXED BY WS-Cat-Ndx
012800                                             WS-Cat-Srch.
012900         05  WS-Cat-Name          PIC X(60).
013000         05  WS-Cat-Category      PIC X(12).
013100         05  WS-Cat-Price         PIC 9(7)  COMP.
013200         05  WS-Cat-Stock-Ind     PIC X.
013300         05  WS-Cat-Perf-Score    PIC 9(3)  COMP.
013400         05  WS-Cat-Socket        PIC X(8).
013500         05  WS-Cat-Chipset       PIC X(8).
013600         05  WS-Cat-Ram-Type      PIC X(4).
013700         05  WS-Cat-Wattage       PIC 9(4)  COMP.
013800*
013900 01  WS-Catalog-Count         PIC 9(4)  COMP  VALUE ZERO.
014000 01  WS-Catalog-Max           PIC 9(4)  COMP  VALUE 500.
014100*
014200*****************************************************************
014300*  CANDIDATE BUFFER - EVERY CATALOG ROW THAT PASSES THE CURRENT
014400*  SELECTION FILTER, REBUILT FOR EACH SELECTION STEP BY CC300.
014500*  500 SLOTS SO A WIDE-OPEN FILTER CANNOT OVERFLOW IT.
014600*****************************************************************
014700*
014800 01  WS-Candidate-Table.
014900     03  WS-Cand-Entry            OCCURS 500 TIMES
015000                                   INDEXED BY WS-Cand-Ndx
015100                                              WS-Cand-Srch.
015200         05  WS-Cand-Cat-Ndx       PIC 9(4)  COMP.
015300         05  WS-Cand-Perf          PIC 9(3)  COMP.
015400         05  WS-Cand-Price         PIC 9(7)  COMP.
015500         05  WS-Cand-Used          PIC X.
015600*
015700 01  WS-Cand-Count             PIC 9(4)   COMP  VALUE ZERO.
015800*
015900*****************************************************************
016000*  TOP-10 TABLE - THE BEST 10 CANDIDATES, PERFORMANCE DESCENDING
016100*  THEN PRICE ASCENDING, PICKED OUT OF WS-CANDIDATE-TABLE BY
016200*  CC310 A SELECTION SORT PASS AT A TIME.  VALUE SCORE IS ONLY
016300*  EVER COMPUTED OVER THESE TEN, PER THE BEST-COMPONENT RULE.
016400*****************************************************************
016500*
016600 01  WS-Top10-Table.
016700     03  WS-Top10-Entry            OCCURS 10 TIMES
016800                                    INDEXED BY WS-Top-Ndx
016900                                               WS-Top-Srch.
017000         05  WS-Top10-Cat-Ndx       PIC 9(4)  COMP.
017100         05  WS-Top10-Perf          PIC 9(3)  COMP.
017200         05  WS-Top10-Price         PIC 9(7)  COMP.
017300*
017400 01  WS-Top10-Count             PIC 9(2)   COMP  VALUE ZERO.
017500 01  WS-Best-Cand-Ndx           PIC 9(4)   COMP  VALUE ZERO.
017600*
017700*****************************************************************
017800*  SELECTION FILTER AREA - SET BY EACH CCxxx-SELECT-xxx PARAGRAPH
017900*  BEFORE CALLING THE SHARED CC300 ENGINE, TESTED AGAINST BY
018000*  CC305-SCAN-ONE-ROW.
018100*****************************************************************
018200*
018300 01  WS-Selection-Filter.
018400     03  WS-Sel-Category       PIC X(12).
018500     03  WS-Sel-Ceiling        PIC 9(7)  COMP.
018600     03  WS-Sel-Use-Chipset    PIC X     VALUE "N".
018700     03  WS-Sel-Sock-Ndx       PIC 9     COMP  VALUE ZERO.
018800     03  WS-Sel-Use-Ram-Type   PIC X     VALUE "N".
018900     03  WS-Sel-Ram-Type       PIC X(4).
019000     03  WS-Sel-Use-Min-Watts  PIC X     VALUE "N".
019100     03  WS-Sel-Min-Watts      PIC 9(4)  COMP.
019200*
019300 01  WS-Selection-Result.
019400     03  WS-Sel-Found-SW       PIC X     VALUE "N".
019500         88  WS-Sel-Found          VALUE "Y".
019600     03  WS-Sel-Best-Cat-Ndx   PIC 9(4)  COMP  VALUE ZERO.
019700     03  WS-Filter-Pass-SW     PIC X     VALUE "N".
019800         88  WS-Filter-Pass        VALUE "Y".
019900*
020000*****************************************************************
020100*  BUDGET / TIER WORK AREA - ONE REQUEST AT A TIME.
020200*****************************************************************
020300*
020400 01  WS-Budget-Work.
020500     03  WS-Purpose-Col        PIC 9      COMP  VALUE ZERO.
020600*                                  1=GAMING-BUDGET 2=GAMING-MID
020700*                                  3=GAMING-HIGH  0=NOT IMPL
020800     03  WS-Remaining          PIC S9(8)  COMP  VALUE ZERO.
020900     03  WS-Slice              PIC 9(8)   COMP  VALUE ZERO.
021000     03  WS-Slice-X REDEFINES WS-Slice
021100                               PIC X(8).
021200*                                  alternate view - trace display.
021300     03  WS-Ceiling-Work       PIC 9(8)   COMP  VALUE ZERO.
021400     03  WS-Build-Failed-SW    PIC X      VALUE "N".
021500         88  WS-Build-Failed       VALUE "Y".
021600     03  WS-Perf-Sum           PIC 9(6)   COMP  VALUE ZERO.
021700     03  WS-Perf-Count         PIC 9(2)   COMP  VALUE ZERO.
021800*
021900 01  WS-Tier-Work.
022000     03  WS-Gpu-Tier           PIC X      VALUE SPACE.
022100     03  WS-Cpu-Tier           PIC X      VALUE SPACE.
022200     03  WS-Cpu-Socket-Used    PIC X(8)   VALUE SPACES.
022300*    RAM-GENERATION REQUIREMENT WORKED OUT BY CC450 OFF THE CPU'S
022400*    SOCKET, HELD HERE UNTIL CC230 PICKS THE RAM - NOT IN
022500*    WS-SELECTION-FILTER, WHICH EVERY OTHER CC2NN STEP CLEARS.
022600     03  WS-Ram-Type-Req-SW    PIC X      VALUE "N".
022700     03  WS-Ram-Type-Req       PIC X(4)   VALUE SPACES.
022800     03  WS-Gpu-Draw           PIC 9(4)   COMP  VALUE ZERO.
022900     03  WS-Min-Psu-Watts      PIC 9(4)   COMP  VALUE ZERO.
023000     03  WS-Watts-Work         PIC 9(6)   COMP  VALUE ZERO.
023100     03  WS-Watts-Work-X REDEFINES WS-Watts-Work
023200                               PIC X(6).
023300*                                  alternate view - trace display.
023400*
023500*****************************************************************
023600*  VALUE-SCORE ARITHMETIC - CC330/CC331.
023700*****************************************************************
023800*
023900 01  WS-Value-Work.
024000     03  WS-Val-Perf-Used      PIC 9(3)    COMP      VALUE ZERO.
024100     03  WS-Val-Ratio          PIC S9(3)V99 COMP-3    VALUE ZERO.
024200     03  WS-Val-Score          PIC S9(5)V99 COMP-3    VALUE ZERO.
024300     03  WS-Val-Best-Score     PIC S9(5)V99 COMP-3    VALUE ZERO.
024400*
024500*****************************************************************
024600*  KEYWORD-CONTAINMENT SCAN AREA - SHARED BY THE CPU-TIER,
024700*  GPU-TIER AND PSU-WATTAGE TABLE LOOKUPS.  NAME IS CASE-FOLDED
024800*  ONCE AND TESTED AGAINST EACH TABLE ENTRY IN TURN.
024900*****************************************************************
025000*
025100 01  WS-Keyword-Scan.
025200     03  WS-Scan-Name          PIC X(60).
025300     03  WS-Tally-Work         PIC 99    COMP  VALUE ZERO.
025400     03  WS-Trim-Src           PIC X(12) VALUE SPACES.
025500     03  WS-Trim-Len           PIC 99    COMP  VALUE ZERO.
025600     03  WS-Trim-Pos           PIC 99    COMP  VALUE ZERO.
025700     03  WS-Keyword-Found-SW   PIC X     VALUE "N".
025800         88  WS-Keyword-Found      VALUE "Y".
025900*
026000 01  WS-Psu-Table-Work.
026100     03  WS-Psu-Draw-Found-SW  PIC X     VALUE "N".
026200         88  WS-Psu-Draw-Found     VALUE "Y".
026300*
026400 PROCEDURE        DIVISION.
026500*=========================
026600*
026700 CC000-Main-Line.
026800     PERFORM  CC005-Initialise.
026900     PERFORM  CC010-Load-Catalog THRU CC010-EXIT
027000              UNTIL WS-Cat-EOF.
027100     PERFORM  CC100-Read-Request THRU CC100-EXIT.
027200     PERFORM  CC110-Process-Request THRU CC110-EXIT
027300              UNTIL WS-Req-EOF.
027400     PERFORM  CC900-Write-Totals.
027500     GO       TO CC999-Main-Exit.
027600*
027700 CC005-Initialise.
027800     OPEN     INPUT CATALOG.
027900     IF       NOT WS-Catalog-OK
028000              DISPLAY "PB020 - CANNOT OPEN CATALOG - "
028100                      WS-Catalog-Status
028200              GO TO CC999-Main-Exit.
028300     OPEN     INPUT BLDREQ.
028400     IF       NOT WS-Bldreq-OK
028500              DISPLAY "PB020 - CANNOT OPEN BLDREQ - "
028600                      WS-Bldreq-Status
028700              CLOSE CATALOG
028800              GO TO CC999-Main-Exit.
028900     OPEN     OUTPUT BLDOUT.
029000     IF       NOT WS-Bldout-OK
029100              DISPLAY "PB020 - CANNOT OPEN BLDOUT - "
029200                      WS-Bldout-Status
029300              CLOSE CATALOG BLDREQ
029400              GO TO CC999-Main-Exit.
029500     PERFORM  CC008-Read-Catalog.
029600*
029700 CC008-Read-Catalog.
029800     READ     CATALOG INTO PB-CAT-RECORD
029900              AT END   MOVE "Y" TO WS-Cat-EOF-SW.
030000*
030100*****************************************************************
030200*  CC010 - LOAD THE WHOLE ENRICHED CATALOG INTO WS-CATALOG-TABLE.
030300*  A CATALOG IN EXCESS OF 500 LINES CANNOT HAPPEN TODAY - THE
030400*  OVERFLOW ROWS ARE SIMPLY SKIPPED RATHER THAN ABENDING THE RUN.
030500*****************************************************************
030600*
030700 CC010-Load-Catalog.
030800     IF       WS-Catalog-Count NOT < WS-Catalog-Max
030900              PERFORM CC008-Read-Catalog
031000              GO TO CC010-EXIT.
031100     ADD      1 TO WS-Catalog-Count.
031200     PERFORM  CC011-Store-Catalog-Row.
031300     PERFORM  CC008-Read-Catalog.
031400 CC010-EXIT.
031500     EXIT.
031600*
031700 CC011-Store-Catalog-Row.
031800     MOVE     PB-CAT-NAME
031900              TO WS-Cat-Name     (WS-Catalog-Count).
032000     MOVE     PB-CAT-CATEGORY
032100              TO WS-Cat-Category  (WS-Catalog-Count).
032200     MOVE     PB-CAT-PRICE
032300              TO WS-Cat-Price     (WS-Catalog-Count).
032400     MOVE     PB-CAT-STOCK-IND TO WS-Cat-Stock-Ind
032500                                  (WS-Catalog-Count).
032600     MOVE     PB-CAT-PERF-SCORE TO WS-Cat-Perf-Score
032700                                    (WS-Catalog-Count).
032800     MOVE     PB-CAT-SOCKET
032900              TO WS-Cat-Socket    (WS-Catalog-Count).
033000     MOVE     PB-CAT-CHIPSET
033100              TO WS-Cat-Chipset   (WS-Catalog-Count).
033200     MOVE     PB-CAT-RAM-TYPE
033300              TO WS-Cat-Ram-Type  (WS-Catalog-Count).
033400     MOVE     PB-CAT-WATTAGE
033500              TO WS-Cat-Wattage   (WS-Catalog-Count).
033600*
033700*****************************************************************
033800*  CC100 - READ ONE BUILD REQUEST.  THE HEADER RECORD (KEY ZERO)
033900*  IS SKIPPED BY LOOPING BACK INTO THE SAME READ.
034000*****************************************************************
034100*
034200 CC100-Read-Request.
034300     READ     BLDREQ INTO PB-REQUEST-RECORD
034400              AT END   MOVE "Y" TO WS-Req-EOF-SW.
034500     IF       WS-Req-EOF
034600              GO TO CC100-EXIT.
034700     IF       PB-REQ-ID = ZERO
034800              GO TO CC100-Read-Request.
034900 CC100-EXIT.
035000     EXIT.
035100*
035200*****************************************************************
035300*  CC110 - ONE BUILD REQUEST, START TO FINISH.  CC112 IS THE
035400*  SHARED "STOP HERE IF THE BUILD HAS JUST FAILED" GATE - IT
035500*  WRITES THE RESULT, PRIMES THE NEXT REQUEST AND JUMPS STRAIGHT
035600*  TO CC110-EXIT, BYPASSING WHATEVER STEP WAS DUE NEXT.
035700*****************************************************************
035800*
035900 CC110-Process-Request.
036000     ADD      1 TO WS-Reqs-Read.
036100     PERFORM  CC120-Init-Result.
036200     PERFORM  CC130-Check-Purpose THRU CC130-EXIT.
036300     PERFORM  CC112-Check-Build-Failed THRU CC112-EXIT.
036400     PERFORM  CC200-Select-Gpu THRU CC200-EXIT.
036500     PERFORM  CC112-Check-Build-Failed THRU CC112-EXIT.
036600     PERFORM  CC210-Select-Cpu THRU CC210-EXIT.
036700     PERFORM  CC112-Check-Build-Failed THRU CC112-EXIT.
036800     PERFORM  CC220-Select-Mobo THRU CC220-EXIT.
036900     PERFORM  CC112-Check-Build-Failed THRU CC112-EXIT.
037000     PERFORM  CC230-Select-Ram THRU CC230-EXIT.
037100     PERFORM  CC112-Check-Build-Failed THRU CC112-EXIT.
037200     PERFORM  CC240-Select-Storage THRU CC240-EXIT.
037300     PERFORM  CC250-Select-Psu THRU CC250-EXIT.
037400     PERFORM  CC260-Select-Case THRU CC260-EXIT.
037500     PERFORM  CC500-Finish-Totals THRU CC500-EXIT.
037600     PERFORM  CC600-Analyze-Bottlenecks THRU CC600-EXIT.
037700     PERFORM  CC700-Write-Result THRU CC700-EXIT.
037800     PERFORM  CC100-Read-Request THRU CC100-EXIT.
037900 CC110-EXIT.
038000     EXIT.
038100*
038200 CC112-Check-Build-Failed.
038300     IF       NOT WS-Build-Failed
038400              GO TO CC112-EXIT.
038500     PERFORM  CC700-Write-Result THRU CC700-EXIT.
038600     PERFORM  CC100-Read-Request THRU CC100-EXIT.
038700     GO       TO CC110-EXIT.
038800 CC112-EXIT.
038900     EXIT.
039000*
039100 CC120-Init-Result.
039200     MOVE     SPACES TO PB-RESULT-RECORD.
039300     MOVE     PB-REQ-ID TO PB-RES-REQ-ID.
039400     MOVE     "OK" TO PB-RES-STATUS.
039500     MOVE     "N" TO WS-Build-Failed-SW.
039600     MOVE     ZERO TO WS-Perf-Sum WS-Perf-Count.
039700     MOVE     PB-REQ-BUDGET TO WS-Remaining.
039800     MOVE     SPACE TO WS-Gpu-Tier WS-Cpu-Tier.
039900     MOVE     SPACES TO WS-Cpu-Socket-Used.
040000     MOVE     ZERO TO WS-Min-Psu-Watts WS-Sel-Sock-Ndx.
040100*
040200*****************************************************************
040300*  CC130 - ONLY THE THREE GAMING PURPOSES ARE BUILT TODAY.
040400*****************************************************************
040500*
040600 CC130-Check-Purpose.
040700     MOVE     ZERO TO WS-Purpose-Col.
040800     IF       PB-REQ-IS-GAMING-BUDGET
040900              MOVE 1 TO WS-Purpose-Col.
041000     IF       PB-REQ-IS-GAMING-MID
041100              MOVE 2 TO WS-Purpose-Col.
041200     IF       PB-REQ-IS-GAMING-HIGH
041300              MOVE 3 TO WS-Purpose-Col.
041400     IF       WS-Purpose-Col NOT = ZERO
041500              GO TO CC130-EXIT.
041600     MOVE     "BUILD PURPOSE NOT IMPLEMENTED" TO PB-RES-STATUS.
041700     MOVE     "Y" TO WS-Build-Failed-SW.
041800 CC130-EXIT.
041900     EXIT.
042000*
042100*****************************************************************
042200*  CC200 - STEP 1, GPU.  SETS THE GPU TIER AND THE MINIMUM PSU
042300*  WATTAGE FOR THE WHOLE BUILD AS A BY-PRODUCT.
042400*****************************************************************
042500*
042600 CC200-Select-Gpu.
042700     SET      PB-ALLOC-CAT-NDX TO 1.
042800     SET      PB-ALLOC-PUR-NDX TO WS-Purpose-Col.
042900     COMPUTE  WS-Slice = PB-REQ-BUDGET *
043000              PB-ALLOC-PCT (PB-ALLOC-CAT-NDX PB-ALLOC-PUR-NDX).
043100     MOVE     "GPU" TO WS-Sel-Category.
043200     MOVE     WS-Slice TO WS-Sel-Ceiling.
043300     MOVE     "N" TO WS-Sel-Use-Chipset.
043400     MOVE     "N" TO WS-Sel-Use-Ram-Type.
043500     MOVE     "N" TO WS-Sel-Use-Min-Watts.
043600     PERFORM  CC300-Find-Best-Component THRU CC300-EXIT.
043700     IF       NOT WS-Sel-Found
043800              MOVE "NO SUITABLE GPU FOUND WITHIN BUDGET"
043900                                          TO PB-RES-STATUS
044000              MOVE "Y" TO WS-Build-Failed-SW
044100              GO TO CC200-EXIT.
044200     MOVE     WS-Cat-Name (WS-Sel-Best-Cat-Ndx)
044300              TO PB-RES-GPU-NAME.
044400     MOVE     WS-Cat-Price (WS-Sel-Best-Cat-Ndx)
044500              TO PB-RES-GPU-PRICE.
044600     SUBTRACT WS-Cat-Price (WS-Sel-Best-Cat-Ndx)
044700              FROM WS-Remaining.
044800     ADD      WS-Cat-Perf-Score (WS-Sel-Best-Cat-Ndx)
044900              TO WS-Perf-Sum.
045000     ADD      1 TO WS-Perf-Count.
045100     PERFORM  CC410-Derive-Gpu-Tier THRU CC410-EXIT.
045200     PERFORM  CC430-Calc-Min-Psu-Watts THRU CC430-EXIT.
045300 CC200-EXIT.
045400     EXIT.
045500*
045600*****************************************************************
045700*  CC210 - STEP 2, CPU.  SLICE IS BOOSTED 20% IF THE GPU CAME
045800*  BACK HIGH TIER, THEN CAPPED AT WHATEVER BUDGET IS LEFT.
045900*****************************************************************
046000*
046100 CC210-Select-Cpu.
046200     SET      PB-ALLOC-CAT-NDX TO 2.
046300     SET      PB-ALLOC-PUR-NDX TO WS-Purpose-Col.
046400     COMPUTE  WS-Slice = PB-REQ-BUDGET *
046500              PB-ALLOC-PCT (PB-ALLOC-CAT-NDX PB-ALLOC-PUR-NDX).
046600     IF       WS-Gpu-Tier = "H"
046700              COMPUTE WS-Slice = WS-Slice * 12 / 10.
046800     MOVE     WS-Slice TO WS-Ceiling-Work.
046900     IF       WS-Remaining < WS-Ceiling-Work
047000              MOVE WS-Remaining TO WS-Ceiling-Work.
047100     MOVE     "CPU" TO WS-Sel-Category.
047200     MOVE     WS-Ceiling-Work TO WS-Sel-Ceiling.
047300     MOVE     "N" TO WS-Sel-Use-Chipset.
047400     MOVE     "N" TO WS-Sel-Use-Ram-Type.
047500     MOVE     "N" TO WS-Sel-Use-Min-Watts.
047600     PERFORM  CC300-Find-Best-Component THRU CC300-EXIT.
047700     IF       NOT WS-Sel-Found
047800              MOVE "NO SUITABLE CPU FOUND WITHIN BUDGET"
047900                                          TO PB-RES-STATUS
048000              MOVE "Y" TO WS-Build-Failed-SW
048100              GO TO CC210-EXIT.
048200     MOVE     WS-Cat-Name (WS-Sel-Best-Cat-Ndx)
048300              TO PB-RES-CPU-NAME.
048400     MOVE     WS-Cat-Price (WS-Sel-Best-Cat-Ndx)
048500              TO PB-RES-CPU-PRICE.
048600     SUBTRACT WS-Cat-Price (WS-Sel-Best-Cat-Ndx)
048700              FROM WS-Remaining.
048800     ADD      WS-Cat-Perf-Score (WS-Sel-Best-Cat-Ndx)
048900              TO WS-Perf-Sum.
049000     ADD      1 TO WS-Perf-Count.
049100     MOVE     WS-Cat-Socket (WS-Sel-Best-Cat-Ndx)
049200              TO WS-Cpu-Socket-Used.
049300     PERFORM  CC420-Derive-Cpu-Tier THRU CC420-EXIT.
049400     PERFORM  CC440-Find-Socket-Row THRU CC440-EXIT.
049500     PERFORM  CC450-Check-Ddr5 THRU CC450-EXIT.
049600 CC210-EXIT.
049700     EXIT.
049800*
049900*****************************************************************
050000*  CC220 - STEP 3, MOTHERBOARD.  CHIPSET FILTER IS APPLIED WHEN
050100*  THE CPU SOCKET MATCHED A ROW IN TABLE 2 - LEFT OFF OTHERWISE.
050200*****************************************************************
050300*
050400 CC220-Select-Mobo.
050500     SET      PB-ALLOC-CAT-NDX TO 4.
050600     SET      PB-ALLOC-PUR-NDX TO WS-Purpose-Col.
050700     COMPUTE  WS-Slice = PB-REQ-BUDGET *
050800              PB-ALLOC-PCT (PB-ALLOC-CAT-NDX PB-ALLOC-PUR-NDX).
050900     MOVE     WS-Slice TO WS-Ceiling-Work.
051000     IF       WS-Remaining < WS-Ceiling-Work
051100              MOVE WS-Remaining TO WS-Ceiling-Work.
051200     MOVE     "MOTHERBOARD" TO WS-Sel-Category.
051300     MOVE     WS-Ceiling-Work TO WS-Sel-Ceiling.
051400     MOVE     "N" TO WS-Sel-Use-Min-Watts.
051500     MOVE     "N" TO WS-Sel-Use-Chipset.
051600     IF       WS-Sel-Sock-Ndx NOT = ZERO
051700              MOVE "Y" TO WS-Sel-Use-Chipset.
051800     PERFORM  CC300-Find-Best-Component THRU CC300-EXIT.
051900     IF       NOT WS-Sel-Found
052000              MOVE "NO COMPATIBLE MOTHERBOARD FOUND"
052100                                          TO PB-RES-STATUS
052200              MOVE "Y" TO WS-Build-Failed-SW
052300              GO TO CC220-EXIT.
052400     MOVE     WS-Cat-Name (WS-Sel-Best-Cat-Ndx)
052500              TO PB-RES-MOBO-NAME.
052600     MOVE     WS-Cat-Price (WS-Sel-Best-Cat-Ndx)
052700              TO PB-RES-MOBO-PRICE.
052800     SUBTRACT WS-Cat-Price (WS-Sel-Best-Cat-Ndx)
052900              FROM WS-Remaining.
053000     ADD      WS-Cat-Perf-Score (WS-Sel-Best-Cat-Ndx)
053100              TO WS-Perf-Sum.
053200     ADD      1 TO WS-Perf-Count.
053300 CC220-EXIT.
053400     EXIT.
053500*
053600*****************************************************************
053700*  CC230 - STEP 4, RAM.  RAM-TYPE FILTER IS TAKEN OFF
053800*  WS-RAM-TYPE-REQ-SW/-REQ, SET BY CC450 FOR THE CPU'S SOCKET AND
053900*  HELD THERE SO IT CANNOT BE LOST IF A STEP IS EVER RE-ORDERED.
054000*****************************************************************
054100*
054200 CC230-Select-Ram.
054300     SET      PB-ALLOC-CAT-NDX TO 3.
054400     SET      PB-ALLOC-PUR-NDX TO WS-Purpose-Col.
054500     COMPUTE  WS-Slice = PB-REQ-BUDGET *
054600              PB-ALLOC-PCT (PB-ALLOC-CAT-NDX PB-ALLOC-PUR-NDX).
054700     MOVE     WS-Slice TO WS-Ceiling-Work.
054800     IF       WS-Remaining < WS-Ceiling-Work
054900              MOVE WS-Remaining TO WS-Ceiling-Work.
055000     MOVE     "RAM" TO WS-Sel-Category.
055100     MOVE     WS-Ceiling-Work TO WS-Sel-Ceiling.
055200     MOVE     "N" TO WS-Sel-Use-Chipset.
055300     MOVE     "N" TO WS-Sel-Use-Min-Watts.
055400     MOVE     WS-Ram-Type-Req-SW TO WS-Sel-Use-Ram-Type.
055500     MOVE     WS-Ram-Type-Req    TO WS-Sel-Ram-Type.
055600     PERFORM  CC300-Find-Best-Component THRU CC300-EXIT.
055700     IF       NOT WS-Sel-Found
055800              MOVE "NO SUITABLE RAM FOUND" TO PB-RES-STATUS
055900              MOVE "Y" TO WS-Build-Failed-SW
056000              GO TO CC230-EXIT.
056100     MOVE     WS-Cat-Name (WS-Sel-Best-Cat-Ndx)
056200              TO PB-RES-RAM-NAME.
056300     MOVE     WS-Cat-Price (WS-Sel-Best-Cat-Ndx)
056400              TO PB-RES-RAM-PRICE.
056500     SUBTRACT WS-Cat-Price (WS-Sel-Best-Cat-Ndx)
056600              FROM WS-Remaining.
056700     ADD      WS-Cat-Perf-Score (WS-Sel-Best-Cat-Ndx)
056800              TO WS-Perf-Sum.
056900     ADD      1 TO WS-Perf-Count.
057000 CC230-EXIT.
057100     EXIT.
057200*
057300*****************************************************************
057400*  CC240/250/260 - STORAGE, PSU, CASE.  OPTIONAL - THE BUILD IS
057500*  NOT FAILED IF NOTHING SUITABLE TURNS UP IN ANY OF THE THREE.
057600*****************************************************************
057700*
057800 CC240-Select-Storage.
057900     SET      PB-ALLOC-CAT-NDX TO 5.
058000     SET      PB-ALLOC-PUR-NDX TO WS-Purpose-Col.
058100     COMPUTE  WS-Slice = PB-REQ-BUDGET *
058200              PB-ALLOC-PCT (PB-ALLOC-CAT-NDX PB-ALLOC-PUR-NDX).
058300     MOVE     WS-Slice TO WS-Ceiling-Work.
058400     IF       WS-Remaining < WS-Ceiling-Work
058500              MOVE WS-Remaining TO WS-Ceiling-Work.
058600     MOVE     "STORAGE" TO WS-Sel-Category.
058700     MOVE     WS-Ceiling-Work TO WS-Sel-Ceiling.
058800     MOVE     "N" TO WS-Sel-Use-Chipset.
058900     MOVE     "N" TO WS-Sel-Use-Ram-Type.
059000     MOVE     "N" TO WS-Sel-Use-Min-Watts.
059100     PERFORM  CC300-Find-Best-Component THRU CC300-EXIT.
059200     IF       NOT WS-Sel-Found
059300              GO TO CC240-EXIT.
059400     MOVE     WS-Cat-Name (WS-Sel-Best-Cat-Ndx)
059500              TO PB-RES-STORAGE-NAME.
059600     MOVE     WS-Cat-Price (WS-Sel-Best-Cat-Ndx)
059700                                        TO PB-RES-STORAGE-PRICE.
059800     SUBTRACT WS-Cat-Price (WS-Sel-Best-Cat-Ndx)
059900              FROM WS-Remaining.
060000     ADD      WS-Cat-Perf-Score (WS-Sel-Best-Cat-Ndx)
060100              TO WS-Perf-Sum.
060200     ADD      1 TO WS-Perf-Count.
060300 CC240-EXIT.
060400     EXIT.
060500*
060600 CC250-Select-Psu.
060700     SET      PB-ALLOC-CAT-NDX TO 6.
060800     SET      PB-ALLOC-PUR-NDX TO WS-Purpose-Col.
060900     COMPUTE  WS-Slice = PB-REQ-BUDGET *
061000              PB-ALLOC-PCT (PB-ALLOC-CAT-NDX PB-ALLOC-PUR-NDX).
061100     MOVE     WS-Slice TO WS-Ceiling-Work.
061200     IF       WS-Remaining < WS-Ceiling-Work
061300              MOVE WS-Remaining TO WS-Ceiling-Work.
061400     MOVE     "PSU" TO WS-Sel-Category.
061500     MOVE     WS-Ceiling-Work TO WS-Sel-Ceiling.
061600     MOVE     "N" TO WS-Sel-Use-Chipset.
061700     MOVE     "N" TO WS-Sel-Use-Ram-Type.
061800     MOVE     "Y" TO WS-Sel-Use-Min-Watts.
061900     MOVE     WS-Min-Psu-Watts TO WS-Sel-Min-Watts.
062000     PERFORM  CC300-Find-Best-Component THRU CC300-EXIT.
062100     IF       NOT WS-Sel-Found
062200              GO TO CC250-EXIT.
062300     MOVE     WS-Cat-Name (WS-Sel-Best-Cat-Ndx)
062400              TO PB-RES-PSU-NAME.
062500     MOVE     WS-Cat-Price (WS-Sel-Best-Cat-Ndx)
062600              TO PB-RES-PSU-PRICE.
062700     SUBTRACT WS-Cat-Price (WS-Sel-Best-Cat-Ndx)
062800              FROM WS-Remaining.
062900     ADD      WS-Cat-Perf-Score (WS-Sel-Best-Cat-Ndx)
063000              TO WS-Perf-Sum.
063100     ADD      1 TO WS-Perf-Count.
063200 CC250-EXIT.
063300     EXIT.
063400*
063500 CC260-Select-Case.
063600*                NO PERCENTAGE SLICE FOR THE CASE - IT TAKES
063700*                WHATEVER IS LEFT OF THE BUDGET.  THE ALLOC-PCT
063800*                ROW FOR CASE IS NOT READ HERE - SEE WPBPARM.
063900     MOVE     WS-Remaining TO WS-Ceiling-Work.
064000     MOVE     "CASE" TO WS-Sel-Category.
064100     MOVE     WS-Ceiling-Work TO WS-Sel-Ceiling.
064200     MOVE     "N" TO WS-Sel-Use-Chipset.
064300     MOVE     "N" TO WS-Sel-Use-Ram-Type.
064400     MOVE     "N" TO WS-Sel-Use-Min-Watts.
064500     PERFORM  CC300-Find-Best-Component THRU CC300-EXIT.
064600     IF       NOT WS-Sel-Found
064700              GO TO CC260-EXIT.
064800     MOVE     WS-Cat-Name (WS-Sel-Best-Cat-Ndx)
064900              TO PB-RES-CASE-NAME.
065000     MOVE     WS-Cat-Price (WS-Sel-Best-Cat-Ndx)
065100              TO PB-RES-CASE-PRICE.
065200     SUBTRACT WS-Cat-Price (WS-Sel-Best-Cat-Ndx)
065300              FROM WS-Remaining.
065400     ADD      WS-Cat-Perf-Score (WS-Sel-Best-Cat-Ndx)
065500              TO WS-Perf-Sum.
065600     ADD      1 TO WS-Perf-Count.
065700 CC260-EXIT.
065800     EXIT.
065900*
066000*****************************************************************
066100*  CC300 - SHARED SELECTION ENGINE.  FILTERS THE WHOLE IN-MEMORY
066200*  CATALOG AGAINST WS-SELECTION-FILTER, RANKS THE SURVIVORS AND
066300*  HANDS BACK THE BEST ONE IN WS-SEL-BEST-CAT-NDX.
066400*****************************************************************
066500*
066600 CC300-Find-Best-Component.
066700     MOVE     ZERO TO WS-Cand-Count.
066800     PERFORM  CC305-Scan-One-Catalog-Row THRU CC305-EXIT
066900              VARYING WS-Cat-Ndx FROM 1 BY 1
067000              UNTIL WS-Cat-Ndx > WS-Catalog-Count.
067100     MOVE     "N" TO WS-Sel-Found-SW.
067200     MOVE     ZERO TO WS-Sel-Best-Cat-Ndx.
067300     IF       WS-Cand-Count = ZERO
067400              GO TO CC300-EXIT.
067500     PERFORM  CC310-Pick-Top10 THRU CC310-EXIT.
067600     PERFORM  CC330-Score-And-Pick-Best THRU CC330-EXIT.
067700 CC300-EXIT.
067800     EXIT.
067900*
068000 CC305-Scan-One-Catalog-Row.
068100     IF       WS-Cat-Category (WS-Cat-Ndx) NOT = WS-Sel-Category
068200              GO TO CC305-EXIT.
068300     IF       WS-Cat-Stock-Ind (WS-Cat-Ndx) NOT = "Y"
068400              GO TO CC305-EXIT.
068500     IF       WS-Cat-Price (WS-Cat-Ndx) > WS-Sel-Ceiling
068600              GO TO CC305-EXIT.
068700     MOVE     "Y" TO WS-Filter-Pass-SW.
068800     IF       WS-Sel-Use-Chipset = "Y"
068900              PERFORM CC306-Check-Chipset THRU CC306-EXIT.
069000     IF       NOT WS-Filter-Pass
069100              GO TO CC305-EXIT.
069200     IF       WS-Sel-Use-Ram-Type = "Y"
069300        AND   WS-Cat-Ram-Type (WS-Cat-Ndx) NOT = WS-Sel-Ram-Type
069400              GO TO CC305-EXIT.
069500     IF       WS-Sel-Use-Min-Watts = "Y"
069600        AND   WS-Cat-Wattage (WS-Cat-Ndx) < WS-Sel-Min-Watts
069700              GO TO CC305-EXIT.
069800     ADD      1 TO WS-Cand-Count.
069900     SET      WS-Cand-Cat-Ndx (WS-Cand-Count) FROM WS-Cat-Ndx.
070000     MOVE     WS-Cat-Perf-Score (WS-Cat-Ndx) TO
070100                                        WS-Cand-Perf
070200              (WS-Cand-Count).
070300     MOVE     WS-Cat-Price (WS-Cat-Ndx) TO WS-Cand-Price
070400                                            (WS-Cand-Count).
070500     MOVE     "N" TO WS-Cand-Used (WS-Cand-Count).
070600 CC305-EXIT.
070700     EXIT.
070800*
070900 CC306-Check-Chipset.
071000     MOVE     "N" TO WS-Filter-Pass-SW.
071100     PERFORM  CC307-Test-One-Chip-Slot THRU CC307-EXIT
071200              VARYING PB-CHIP-NDX FROM 1 BY 1
071300              UNTIL PB-CHIP-NDX > 6 OR WS-Filter-Pass.
071400 CC306-EXIT.
071500     EXIT.
071600*
071700 CC307-Test-One-Chip-Slot.
071800     IF       PB-SOCK-CHIPSET (WS-Sel-Sock-Ndx PB-CHIP-NDX) =
071900              SPACE
072000              GO TO CC307-EXIT.
072100     IF       WS-Cat-Chipset (WS-Cat-Ndx) =
072200              PB-SOCK-CHIPSET (WS-Sel-Sock-Ndx PB-CHIP-NDX)
072300              MOVE "Y" TO WS-Filter-Pass-SW.
072400 CC307-EXIT.
072500     EXIT.
072600*
072700*****************************************************************
072800*  CC310 - SELECTION SORT, ONE PASS PER TOP-10 SLOT.  ONLY RUNS
072900*  AS MANY PASSES AS THERE ARE CANDIDATES, IF FEWER THAN TEN.
073000*****************************************************************
073100*
073200 CC310-Pick-Top10.
073300     MOVE     ZERO TO WS-Top10-Count.
073400     PERFORM  CC311-Pick-One-Top THRU CC311-EXIT
073500              VARYING WS-Top-Ndx FROM 1 BY 1
073600              UNTIL WS-Top-Ndx > 10 OR WS-Top-Ndx > WS-Cand-Count.
073700 CC310-EXIT.
073800     EXIT.
073900*
074000 CC311-Pick-One-Top.
074100     MOVE     ZERO TO WS-Best-Cand-Ndx.
074200     PERFORM  CC312-Scan-For-Best THRU CC312-EXIT
074300              VARYING WS-Cand-Ndx FROM 1 BY 1
074400              UNTIL WS-Cand-Ndx > WS-Cand-Count.
074500     IF       WS-Best-Cand-Ndx = ZERO
074600              GO TO CC311-EXIT.
074700     ADD      1 TO WS-Top10-Count.
074800     MOVE     WS-Cand-Cat-Ndx (WS-Best-Cand-Ndx) TO
074900                               WS-Top10-Cat-Ndx (WS-Top10-Count).
075000     MOVE     WS-Cand-Perf (WS-Best-Cand-Ndx) TO
075100                            WS-Top10-Perf (WS-Top10-Count).
075200     MOVE     WS-Cand-Price (WS-Best-Cand-Ndx) TO
075300                             WS-Top10-Price (WS-Top10-Count).
075400     MOVE     "Y" TO WS-Cand-Used (WS-Best-Cand-Ndx).
075500 CC311-EXIT.
075600     EXIT.
075700*
075800 CC312-Scan-For-Best.
075900     IF       WS-Cand-Used (WS-Cand-Ndx) = "Y"
076000              GO TO CC312-EXIT.
076100     IF       WS-Best-Cand-Ndx = ZERO
076200              SET WS-Best-Cand-Ndx FROM WS-Cand-Ndx
076300              GO TO CC312-EXIT.
076400     IF       WS-Cand-Perf (WS-Cand-Ndx) >
076500              WS-Cand-Perf (WS-Best-Cand-Ndx)
076600              SET WS-Best-Cand-Ndx FROM WS-Cand-Ndx
076700              GO TO CC312-EXIT.
076800     IF       WS-Cand-Perf (WS-Cand-Ndx) =
076900              WS-Cand-Perf (WS-Best-Cand-Ndx)
077000        AND   WS-Cand-Price (WS-Cand-Ndx) <
077100              WS-Cand-Price (WS-Best-Cand-Ndx)
077200              SET WS-Best-Cand-Ndx FROM WS-Cand-Ndx.
077300 CC312-EXIT.
077400     EXIT.
077500*
077600*****************************************************************
077700*  CC330 - VALUE SCORE OVER THE TOP-10 ONLY - PERF * 0.7 PLUS A
077800*  PRICE-HEADROOM TERM * 0.3.  UNSCORED ROWS DEFAULT PERF TO 50.
077900*****************************************************************
078000*
078100 CC330-Score-And-Pick-Best.
078200     MOVE     ZERO TO WS-Val-Best-Score.
078300     MOVE     ZERO TO WS-Sel-Best-Cat-Ndx.
078400     PERFORM  CC331-Score-One-Top THRU CC331-EXIT
078500              VARYING WS-Top-Ndx FROM 1 BY 1
078600              UNTIL WS-Top-Ndx > WS-Top10-Count.
078700     IF       WS-Sel-Best-Cat-Ndx NOT = ZERO
078800              MOVE "Y" TO WS-Sel-Found-SW.
078900 CC330-EXIT.
079000     EXIT.
079100*
079200 CC331-Score-One-Top.
079300     MOVE     WS-Top10-Perf (WS-Top-Ndx) TO WS-Val-Perf-Used.
079400     IF       WS-Val-Perf-Used = ZERO
079500              MOVE 50 TO WS-Val-Perf-Used.
079600     COMPUTE  WS-Val-Ratio ROUNDED = 100 -
079700              (WS-Top10-Price (WS-Top-Ndx) / WS-Sel-Ceiling * 50).
079800     COMPUTE  WS-Val-Score ROUNDED =
079900              (WS-Val-Perf-Used * .7) + (WS-Val-Ratio * .3).
080000     IF       WS-Sel-Best-Cat-Ndx = ZERO
080100              MOVE WS-Top10-Cat-Ndx (WS-Top-Ndx) TO
080200                                     WS-Sel-Best-Cat-Ndx
080300              MOVE WS-Val-Score TO WS-Val-Best-Score
080400              GO TO CC331-EXIT.
080500     IF       WS-Val-Score > WS-Val-Best-Score
080600              MOVE WS-Top10-Cat-Ndx (WS-Top-Ndx) TO
080700                                     WS-Sel-Best-Cat-Ndx
080800              MOVE WS-Val-Score TO WS-Val-Best-Score.
080900 CC331-EXIT.
081000     EXIT.
081100*
081200*****************************************************************
081300*  CC410/420 - TIER LOOKUP FROM THE RESULT RECORD'S COMPONENT
081400*  NAME.  NO HIT LEAVES THE TIER AT "M" (MID), SAME RULE AS THE
081500*  PARAMETER TABLE COMMENTS.
081600*****************************************************************
081700*
081800 CC410-Derive-Gpu-Tier.
081900     MOVE     "M" TO WS-Gpu-Tier.
082000     MOVE     PB-RES-GPU-NAME TO WS-Scan-Name.
082100     INSPECT  WS-Scan-Name CONVERTING
082200              "abcdefghijklmnopqrstuvwxyz" TO
082300              "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
082400     MOVE     "N" TO WS-Keyword-Found-SW.
082500     PERFORM  CC411-Scan-Gpu-Tier-Row THRU CC411-EXIT
082600              VARYING PB-GPU-TIER-NDX FROM 1 BY 1
082700              UNTIL PB-GPU-TIER-NDX > 14 OR WS-Keyword-Found.
082800 CC410-EXIT.
082900     EXIT.
083000*
083100 CC411-Scan-Gpu-Tier-Row.
083200     MOVE     PB-GPU-TIER-KEYWORD (PB-GPU-TIER-NDX)
083300              TO WS-Trim-Src.
083400     PERFORM  CC910-Trim-Length.
083500     IF       WS-Trim-Len = ZERO
083600              GO TO CC411-EXIT.
083700     MOVE     ZERO TO WS-Tally-Work.
083800     INSPECT  WS-Scan-Name TALLYING WS-Tally-Work
083900              FOR ALL WS-Trim-Src (1:WS-Trim-Len).
084000     IF       WS-Tally-Work = ZERO
084100              GO TO CC411-EXIT.
084200     MOVE     PB-GPU-TIER-CODE (PB-GPU-TIER-NDX) TO WS-Gpu-Tier.
084300     MOVE     "Y" TO WS-Keyword-Found-SW.
084400 CC411-EXIT.
084500     EXIT.
084600*
084700 CC420-Derive-Cpu-Tier.
084800     MOVE     "M" TO WS-Cpu-Tier.
084900     MOVE     PB-RES-CPU-NAME TO WS-Scan-Name.
085000     INSPECT  WS-Scan-Name CONVERTING
085100              "abcdefghijklmnopqrstuvwxyz" TO
085200              "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
085300     MOVE     "N" TO WS-Keyword-Found-SW.
085400     PERFORM  CC421-Scan-Cpu-Tier-Row THRU CC421-EXIT
085500              VARYING PB-CPU-TIER-NDX FROM 1 BY 1
085600              UNTIL PB-CPU-TIER-NDX > 10 OR WS-Keyword-Found.
085700 CC420-EXIT.
085800     EXIT.
085900*
086000 CC421-Scan-Cpu-Tier-Row.
086100     MOVE     PB-CPU-TIER-KEYWORD (PB-CPU-TIER-NDX)
086200              TO WS-Trim-Src.
086300     PERFORM  CC910-Trim-Length.
086400     IF       WS-Trim-Len = ZERO
086500              GO TO CC421-EXIT.
086600     MOVE     ZERO TO WS-Tally-Work.
086700     INSPECT  WS-Scan-Name TALLYING WS-Tally-Work
086800              FOR ALL WS-Trim-Src (1:WS-Trim-Len).
086900     IF       WS-Tally-Work = ZERO
087000              GO TO CC421-EXIT.
087100     MOVE     PB-CPU-TIER-CODE (PB-CPU-TIER-NDX) TO WS-Cpu-Tier.
087200     MOVE     "Y" TO WS-Keyword-Found-SW.
087300 CC421-EXIT.
087400     EXIT.
087500*
087600*****************************************************************
087700*  CC430 - MINIMUM PSU WATTAGE FOR THE BUILD.  GPU DRAW COMES OFF
087800*  TABLE 6, CPU DRAW IS A FLAT 100W (HEAD OFFICE'S OWN FIGURE,
087900*  NOT TIER-DEPENDENT), FLOORED AT 450W.
088000*****************************************************************
088100*
088200 CC430-Calc-Min-Psu-Watts.
088300     PERFORM  CC431-Lookup-Psu-Watts THRU CC431-EXIT.
088400     COMPUTE  WS-Watts-Work = (300 + WS-Gpu-Draw + 100) * 12 / 10.
088500     IF       WS-Watts-Work < 450
088600              MOVE 450 TO WS-Min-Psu-Watts
088700              GO TO CC430-EXIT.
088800     MOVE     WS-Watts-Work TO WS-Min-Psu-Watts.
088900 CC430-EXIT.
089000     EXIT.
089100*
089200 CC431-Lookup-Psu-Watts.
089300     MOVE     200 TO WS-Gpu-Draw.
089400     MOVE     PB-RES-GPU-NAME TO WS-Scan-Name.
089500     INSPECT  WS-Scan-Name CONVERTING
089600              "abcdefghijklmnopqrstuvwxyz" TO
089700              "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
089800     MOVE     "N" TO WS-Psu-Draw-Found-SW.
089900     PERFORM  CC432-Scan-Psu-Row THRU CC432-EXIT
090000              VARYING PB-PSU-NDX FROM 1 BY 1
090100              UNTIL PB-PSU-NDX > 10 OR WS-Psu-Draw-Found.
090200 CC431-EXIT.
090300     EXIT.
090400*
090500 CC432-Scan-Psu-Row.
090600     MOVE     PB-PSU-TOKEN (PB-PSU-NDX) TO WS-Trim-Src.
090700     PERFORM  CC910-Trim-Length.
090800     IF       WS-Trim-Len = ZERO
090900              GO TO CC432-EXIT.
091000     MOVE     ZERO TO WS-Tally-Work.
091100     INSPECT  WS-Scan-Name TALLYING WS-Tally-Work
091200              FOR ALL WS-Trim-Src (1:WS-Trim-Len).
091300     IF       WS-Tally-Work = ZERO
091400              GO TO CC432-EXIT.
091500     COMPUTE  WS-Gpu-Draw = PB-PSU-WATTS (PB-PSU-NDX) - 300.
091600     MOVE     "Y" TO WS-Psu-Draw-Found-SW.
091700 CC432-EXIT.
091800     EXIT.
091900*
092000*****************************************************************
092100*  CC440/450 - SOCKET ROW LOOKUP AND THE DDR5/DDR4 RAM-TYPE
092200*  FILTER THAT FOLLOWS FROM IT.
092300*****************************************************************
092400*
092500 CC440-Find-Socket-Row.
092600     MOVE     ZERO TO WS-Sel-Sock-Ndx.
092700     PERFORM  CC441-Test-Socket-Row THRU CC441-EXIT
092800              VARYING PB-SOCK-NDX FROM 1 BY 1
092900              UNTIL PB-SOCK-NDX > 4 OR WS-Sel-Sock-Ndx NOT = ZERO.
093000 CC440-EXIT.
093100     EXIT.
093200*
093300 CC441-Test-Socket-Row.
093400     IF       PB-SOCK-NAME (PB-SOCK-NDX) = WS-Cpu-Socket-Used
093500              SET WS-Sel-Sock-Ndx FROM PB-SOCK-NDX.
093600 CC441-EXIT.
093700     EXIT.
093800*
093900 CC450-Check-Ddr5.
094000     MOVE     "N" TO WS-Ram-Type-Req-SW.
094100     IF       WS-Sel-Sock-Ndx = ZERO
094200              GO TO CC450-EXIT.
094300     MOVE     "DDR4" TO WS-Ram-Type-Req.
094400     MOVE     "N" TO WS-Keyword-Found-SW.
094500     PERFORM  CC451-Test-Ddr5-Row THRU CC451-EXIT
094600              VARYING PB-DDR5-NDX FROM 1 BY 1
094700              UNTIL PB-DDR5-NDX > 2 OR WS-Keyword-Found.
094800     IF       WS-Keyword-Found
094900              MOVE "DDR5" TO WS-Ram-Type-Req.
095000     MOVE     "Y" TO WS-Ram-Type-Req-SW.
095100 CC450-EXIT.
095200     EXIT.
095300*
095400 CC451-Test-Ddr5-Row.
095500     IF       PB-DDR5-SOCKET (PB-DDR5-NDX) = WS-Cpu-Socket-Used
095600              MOVE "Y" TO WS-Keyword-Found-SW.
095700 CC451-EXIT.
095800     EXIT.
095900*
096000*****************************************************************
096100*  CC500 - TOTAL PRICE, BUDGET LEFT OVER, AND THE AVERAGE
096200*  PERFORMANCE SCORE ACROSS WHATEVER CATEGORIES WERE FILLED.
096300*****************************************************************
096400*
096500 CC500-Finish-Totals.
096600     COMPUTE  PB-RES-TOTAL-PRICE = PB-REQ-BUDGET - WS-Remaining.
096700     MOVE     WS-Remaining TO PB-RES-REMAINING.
096800     IF       WS-Perf-Count = ZERO
096900              MOVE ZERO TO PB-RES-AVG-PERF
097000              GO TO CC500-EXIT.
097100     COMPUTE  PB-RES-AVG-PERF ROUNDED =
097200              WS-Perf-Sum / WS-Perf-Count.
097300 CC500-EXIT.
097400     EXIT.
097500*
097600*****************************************************************
097700*  CC600 - CPU/GPU TIER MISMATCH WARNINGS FOR THE REPORT.
097800*****************************************************************
097900*
098000 CC600-Analyze-Bottlenecks.
098100     MOVE     SPACES TO PB-RES-WARNING-1 PB-RES-WARNING-2.
098200     IF       WS-Cpu-Tier = "L" AND WS-Gpu-Tier = "H"
098300              MOVE "CPU MAY BOTTLENECK GPU PERFORMANCE" TO
098400                                        PB-RES-WARNING-1
098500              MOVE "CONSIDER UPGRADING CPU" TO PB-RES-WARNING-2
098600              GO TO CC600-EXIT.
098700     IF       WS-Gpu-Tier = "L" AND WS-Cpu-Tier = "H"
098800              MOVE "GPU MAY LIMIT GAMING PERFORMANCE" TO
098900                                        PB-RES-WARNING-1
099000              MOVE "CONSIDER UPGRADING GPU" TO PB-RES-WARNING-2.
099100 CC600-EXIT.
099200     EXIT.
099300*
099400 CC700-Write-Result.
099500     WRITE    BLDOUT-RECORD FROM PB-RESULT-RECORD.
099600     IF       NOT WS-Bldout-OK
099700              DISPLAY "PB020 - WRITE FAILED - " WS-Bldout-Status
099800              GO TO CC999-Main-Exit.
099900     IF       WS-Build-Failed
100000              ADD 1 TO WS-Builds-Failed
100100              GO TO CC700-EXIT.
100200     ADD      1 TO WS-Builds-OK.
100300     ADD      PB-RES-TOTAL-PRICE TO WS-Grand-Total.
100400 CC700-EXIT.
100500     EXIT.
100600*
100700 CC900-Write-Totals.
100800     DISPLAY  "PB020 - REQUESTS READ    - " WS-Reqs-Read.
100900     DISPLAY  "PB020 - BUILDS SUCCEEDED - " WS-Builds-OK.
101000     DISPLAY  "PB020 - BUILDS FAILED    - " WS-Builds-Failed.
101100     DISPLAY  "PB020 - GRAND TOTAL      - " WS-Grand-Total.
101200*
101300*****************************************************************
101400*  CC910 - BACKWARDS SCAN TO FIND THE REAL LENGTH OF A TABLE
101500*  KEYWORD (THE TABLE ELEMENT IS SPACE-PADDED OUT TO 12 BYTES) -
101600*  SAME IDIOM AS PB010'S BB033/BB910.
101700*****************************************************************
101800*
101900 CC910-Trim-Length.
102000     MOVE     12 TO WS-Trim-Pos.
102100     MOVE     ZERO TO WS-Trim-Len.
102200     PERFORM  CC911-Backscan THRU CC911-EXIT
102300              UNTIL WS-Trim-Pos = ZERO OR WS-Trim-Len NOT = ZERO.
102400*
102500 CC911-Backscan.
102600     IF       WS-Trim-Src (WS-Trim-Pos:1) NOT = SPACE
102700              MOVE WS-Trim-Pos TO WS-Trim-Len
102800              GO TO CC911-EXIT.
102900     SUBTRACT 1 FROM WS-Trim-Pos.
103000 CC911-EXIT.
103100     EXIT.
103200*
103300 CC999-Main-Exit.
103400     CLOSE    CATALOG BLDREQ BLDOUT.
103500     STOP     RUN.
103600*
