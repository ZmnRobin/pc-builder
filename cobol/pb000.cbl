000100*****************************************************************
000200*                                                                *
000300*            PC BUILD RECOMMENDATION BATCH - START OF DAY        *
000400*         SETS THE RUN-DATE FOR THE WHOLE PB010/20/30 CHAIN      *
000500*                                                                *
000600*****************************************************************
000700*
000800 IDENTIFICATION   DIVISION.
000900*================
001000*
001100 PROGRAM-ID.      PB000.
001200 AUTHOR.          A R CHOWDHURY.
001300 INSTALLATION.    BINARY BAZAR LTD, DHAKA.
001400 DATE-WRITTEN.    11/04/1987.
001500 DATE-COMPILED.
001600 SECURITY.        BINARY BAZAR LTD - IN HOUSE USE ONLY.
001700*
001800*****************************************************************
001900*  REMARKS.      FIRST STEP OF THE NIGHTLY PC BUILD RUN.  PICKS
002000*                UP TODAY'S DATE FROM THE SYSTEM CLOCK, VALIDATES
002100*                IT THROUGH PB904, STAMPS IT INTO WS-CALLING-DATA
002200*                FOR EVERY STEP BEHIND IT, AND CHAINS STRAIGHT ON
002300*                INTO PB010 (CATALOG ENRICHMENT).
002400*
002500*                CALLED MODULES.    PB904.  (DATE PACK/UNPACK)
002600*                                   PB010.  (CHAINED ON FINISH)
002700*****************************************************************
002800*
002900*  CHANGE LOG
003000*  ----------
003100* 11/04/87 arc - CREATED AS STK000, START OF DAY FOR THE STOCK
003200*                RE-ORDER SUITE - OPERATOR KEYED THE DATE AT A
003300*                3270-STYLE SCREEN IN THOSE DAYS.
003400* 02/06/91 arc - 1.01 DROPPED THE SECURITY / SIGN-ON SCREENS -
003500*                WAREHOUSE RUNS UNATTENDED OVERNIGHT NOW.
003600* 09/03/99 arc - 1.02 Y2K REVIEW - DATE NOW CARRIED AS FULL CCYY
003700*                THROUGHOUT, SCREEN PROMPTS REMOVED ENTIRELY.
003800* 22/11/04 ms  - 2.00 RENAMED STK000 TO PB000 WHEN THE SHOP
003900*                RE-PURPOSED THE SUITE FOR PC COMPONENTS.  RUN
004000*                IS NOW FULLY UNATTENDED - SYSTEM CLOCK ONLY,
004100*                NO OPERATOR ENTRY SCREEN AT ALL.
004200* 30/08/11 tkr - 2.01 CHAINS STRAIGHT INTO PB010 ON COMPLETION -
004300*                NO MORE MENU PROGRAM IN FRONT OF IT.
004400* 05/09/23 tkr - 2.02 ADDED WS-CALL-COUNT FOR THE RUN-LOG LINE.
004500*
004600 ENVIRONMENT      DIVISION.
004700*================
004800 CONFIGURATION    SECTION.
004900*----------------
005000 SPECIAL-NAMES.
005100     C01 IS TOP-OF-FORM.
005200*
005300 DATA             DIVISION.
005400*================
005500 WORKING-STORAGE  SECTION.
005600*----------------
005700*
005800 77  PB-PROG-NAME          PIC X(15)  VALUE "PB000 (2.02)".
005900*
006000     COPY "wscall.cob".
006100*
006200 01  WS-Data.
006300     03  WSA-Date.
006400         05  WSA-CC        PIC 99.
006500         05  WSA-YY        PIC 99.
006600         05  WSA-MM        PIC 99.
006700         05  WSA-DD        PIC 99.
006800*
006900 01  WS-Date-Formats.
007000     03  WS-Swap             PIC XX.
007100     03  WS-Date             PIC X(10).
007200     03  WS-UK REDEFINES WS-Date.
007300         05  WS-Days         PIC XX.
007400         05  FILLER          PIC X.
007500         05  WS-Month        PIC XX.
007600         05  FILLER          PIC X.
007700         05  WS-Year         PIC X(4).
007800     03  WS-USA REDEFINES WS-Date.
007900         05  WS-USA-Month    PIC XX.
008000         05  FILLER          PIC X.
008100         05  WS-USA-Days     PIC XX.
008200         05  FILLER          PIC X(5).
008300     03  WS-Intl REDEFINES WS-Date.
008400         05  WS-Intl-Year    PIC X(4).
008500         05  FILLER          PIC X.
008600         05  WS-Intl-Month   PIC XX.
008700         05  FILLER          PIC X.
008800         05  WS-Intl-Days    PIC XX.
008900*
009000 01  PB000-WS.
009100     03  PB-Date             PIC X(10).
009200     03  PB-Date-Bin         PIC 9(8)  COMP.
009300*
009400 01  PB000-Counters.
009500     03  WS-Call-Count       PIC 9(4)  COMP  VALUE ZERO.
009600*
009700 01  PY005-Like-Msg          PIC X(30)
009800                             VALUE "PB005 INVALID SYSTEM DATE".
009900*
010000 PROCEDURE        DIVISION.
010100*=========================
010200*
010300 0010-Start-Of-Day.
010400     ACCEPT   WSA-Date FROM DATE YYYYMMDD.
010500     MOVE     WSA-CC    TO WS-Year (1:2).
010600     MOVE     WSA-YY    TO WS-Year (3:2).
010700     MOVE     WSA-MM    TO WS-Month.
010800     MOVE     WSA-DD    TO WS-Days.
010900     MOVE     "/"       TO WS-Date (3:1) WS-Date (6:1).
011000     MOVE     WS-Date   TO PB-Date.
011100     MOVE     ZERO      TO PB-Date-Bin.
011200     CALL     "PB904"   USING PB000-WS.
011300*
011400     IF       PB-Date-Bin = ZERO
011500              DISPLAY PY005-Like-Msg
011600              GO TO 0090-Abort-Run.
011700*
011800     MOVE     "PB000"   TO WS-Called.
011900     MOVE     "PB010"   TO WS-Caller.
012000     MOVE     ZERO      TO WS-Term-Code.
012100     ADD      1         TO WS-Call-Count.
012200*
012300     DISPLAY  "BINARY BAZAR LTD - PC BUILD RECOMMENDATION BATCH".
012400     DISPLAY  "RUN DATE " WS-Date " - CATALOG ENRICHMENT START".
012500*
012600     CALL     "PB010"   USING WS-Calling-Data.
012700     GO       TO 0090-Main-Exit.
012800*
012900 0090-Abort-Run.
013000     DISPLAY  "PB000 ABORTING - NIGHTLY RUN NOT STARTED".
013100     MOVE     16 TO RETURN-CODE.
013200     GO       TO 0090-Main-Exit.
013300*
013400 0090-Main-Exit.
013500     STOP     RUN.
013600*
